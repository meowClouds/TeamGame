000100*================================================================
000200*  copy member    : TeamRec
000300*  description    : Team-summary output row plus the per-team
000400*                   working-statistics group (role/personality/
000500*                   game distributions, balance-score breakdown)
000600*                   used by the team-formation batch, TeamFrm.
000700*                   One occurrence of this group is recomputed
000800*                   on demand for whichever team number is being
000900*                   scored -- it is not a per-team table.
001000*----------------------------------------------------------------
001100*  change history
001200*    1998-11-09  gdm  original layout, team-builder pilot.
001300*    1998-12-04  gdm  added ws-game-dist-table (linear search,
001400*                     30-entry cap) after the first pilot run
001500*                     showed no club ever fields more than a
001600*                     dozen distinct game titles per team.
001700*    1999-09-30  rcl  y2k sweep -- no date fields in this member.
001800*    2001-05-21  tlh  added ws-issue-* flags for the "balance
001900*                     issues" diagnostic line (ticket clb-188).
001950*    2016-03-22  tlh  dropped the x-redefines byte view of the
001960*                     balance score -- it strung out as raw
001970*                     digits with no decimal point.  added edited
001980*                     avg-skill/bal-score fields in its place
001990*                     (ticket clb-325).
002000*================================================================
002100
002200*----------------------------------------------------------------
002300*    team-summ-rec -- one csv row per formed team
002400*----------------------------------------------------------------
002500 05  ws-team-summ-rec.
002600     10  ws-team-id                PIC X(10).
002700     10  ws-team-membcount         PIC 9(03).
002800     10  ws-team-avg-skill         PIC 9(02)V9(02).
002900     10  ws-team-bal-score         PIC 9(03)V9(01).
002950     10  ws-team-avg-skill-ed      PIC 99.99.
002960     10  ws-team-bal-score-ed      PIC 999.9.
003200     10  ws-team-members           PIC X(200).
003300     10  FILLER                    PIC X(19).
003400
003500*----------------------------------------------------------------
003600*    team-stats-work -- recomputed each time a team number is
003700*    scored (both during the 100-attempt search and when the
003800*    winning attempt is written to the report).
003900*----------------------------------------------------------------
004000 05  ws-team-stats-work.
004100     10  ws-team-member-count      PIC 9(03)   COMP.
004200     10  ws-team-skill-total       PIC 9(05)   COMP.
004300     10  ws-team-leader-cnt        PIC 9(03)   COMP.
004400     10  ws-team-thinker-cnt       PIC 9(03)   COMP.
004500     10  ws-role-dist OCCURS 5 TIMES
004600                     INDEXED BY idx-role-dist
004700                                   PIC 9(03)   COMP.
004800     10  ws-ptype-dist OCCURS 3 TIMES
004900                     INDEXED BY idx-ptype-dist
005000                                   PIC 9(03)   COMP.
005100     10  ws-game-dist-count        PIC 9(02)   COMP.
005200     10  ws-game-dist-table OCCURS 1 TO 30 TIMES
005300                     DEPENDING ON ws-game-dist-count
005400                     INDEXED BY idx-game-dist.
005500         15  ws-game-dist-name     PIC X(30).
005600         15  ws-game-dist-cnt      PIC 9(03)   COMP.
005700     10  ws-team-score-game        PIC 9(03)   COMP.
005800     10  ws-team-score-role        PIC 9(03)   COMP.
005900     10  ws-team-score-pmix        PIC 9(03)   COMP.
006000     10  ws-team-score-total       PIC 9(03)   COMP.
006100     10  ws-team-balanced-flag     PIC X(01)   VALUE 'N'.
006200         88  ws-team-is-balanced               VALUE 'Y'.
006300         88  ws-team-not-balanced               VALUE 'N'.
006400     10  ws-issue-game-flag        PIC X(01)   VALUE 'N'.
006500         88  ws-issue-game-yes                 VALUE 'Y'.
006600     10  ws-issue-role-flag        PIC X(01)   VALUE 'N'.
006700         88  ws-issue-role-yes                 VALUE 'Y'.
006800     10  ws-issue-pmix-flag        PIC X(01)   VALUE 'N'.
006900         88  ws-issue-pmix-yes                 VALUE 'Y'.
007000     10  FILLER                    PIC X(10).
