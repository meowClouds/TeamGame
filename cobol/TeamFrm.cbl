000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TeamFrm.
000300 AUTHOR. G D MORALES.
000400 INSTALLATION. CLUBHOUSE DATA PROCESSING.
000500 DATE-WRITTEN. 11/02/1998.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800
000900*================================================================
001000*  TeamFrm -- roster load, balance scoring, and team-formation
001100*  batch for the clubhouse gaming-league roster system.
001200*
001300*  Reads the member roster csv, re-validates and re-classifies
001400*  every participant, shuffles and partitions the roster 100
001500*  separate ways looking for the best-balanced set of teams, and
001600*  writes the team-summary csv plus an end-of-run statistics
001700*  console report.
001800*----------------------------------------------------------------
001900*  change log.
002000*    1998-11-09  gdm  original version, pilot league only.        CLB0114 
002100*    1998-11-23  gdm  added game-variety and role-diversity       CLB0114 
002200*                     sub-scores to the balance formula.          CLB0114 
002300*    1998-12-04  gdm  added the distinct-game distribution        CLB0119 
002400*                     table; league now tracks > 1 game.          CLB0119 
002500*    1999-03-15  rcl  re-seeded the shuffle generator from        CLB0131 
002600*                     time-of-day instead of a fixed constant.    CLB0131 
002700*    1999-09-30  rcl  y2k sweep.  no 2-digit year fields in       CLB0999 
002800*                     this program; no change required.           CLB0999 
002900*    2000-02-11  rcl  confirmed clean run across the century      CLB1002 
003000*                     rollover.  closing out the y2k ticket.      CLB1002 
003100*    2001-05-21  tlh  added the balance-issues diagnostic line    CLB0188 
003200*                     to the per-team console detail.             CLB0188 
003300*    2003-04-14  tlh  raised roster cap 200 to 500 members,       CLB0201 
003400*                     added x-redefines for numeric field         CLB0201 
003500*                     testing ahead of the move-to-table.         CLB0201 
003600*    2007-08-02  jwk  team size is now operator-supplied at       CLB0244 
003700*                     run time; was a hard-coded 4.               CLB0244 
003800*    2011-01-18  jwk  run the 100-attempt search to convergence   CLB0270 
003900*                     on the mean balance score rather than a     CLB0270 
004000*                     single pass; matches the league's hand-     CLB0270 
004100*                     tallied results from the fall season.       CLB0270 
004200*    2012-06-14  jwk  the new box's compiler actually supports    CLB0288 
004300*                     FUNCTION RANDOM -- retired the hand-rolled  CLB0288 
004400*                     residue generator in its favor.             CLB0288 
004500*    2013-09-03  jwk  csv rows whose personality score fails the  CLB0305 
004600*                     scoring table (raw score outside the       CLB0305 
004700*                     13-25 window) are now rejected at load      CLB0305 
004800*                     time instead of slipping through with a    CLB0305 
004900*                     blank type code.                            CLB0305 
005000*    2014-02-27  rcl  header line is now split and checked for    CLB0312 
005100*                     its full 8-column shape; a malformed        CLB0312 
005200*                     header aborts the whole load instead of     CLB0312 
005300*                     being waved through.                        CLB0312 
005400*    2015-07-11  rcl  short data lines were sneaking past the     CLB0318 
005500*                     split check and inheriting stale field      CLB0318 
005600*                     values left over from the prior line;       CLB0318 
005700*                     field table is now cleared before every     CLB0318 
005800*                     split, and the column-count test            CLB0318 
005900*                     tightened to exactly 8.                     CLB0318 
006000*    2016-03-22  tlh  team-summary csv was writing raw digit      CLB0325
006100*                     strings for average skill and balance       CLB0325
006200*                     score with no decimal point; both now       CLB0325
006300*                     move through edited fields before the       CLB0325
006400*                     line is built.                              CLB0325
006500*    2018-04-09  tlh  a malformed skill or pscore column ("1x",    CLB0329
006600*                     letters where digits belong) was moving     CLB0329
006700*                     straight into the numeric field with no     CLB0329
006800*                     numeric test -- added the IS NOT NUMERIC    CLB0329
006900*                     check against the x-redefines clb-201       CLB0329
007000*                     already put in place for exactly this.      CLB0329
007100*    2019-01-22  rcl  a name or game title with an embedded       CLB0331
007200*                     blank ("Jane Doe") was getting chopped at   CLB0331
007300*                     the first blank on the way into the roster  CLB0331
007400*                     append and team-summary csv builds; moved   CLB0331
007500*                     those two STRINGs to FUNCTION TRIM and      CLB0331
007600*                     DELIMITED BY SIZE.  also wrapped the team-  CLB0331
007700*                     summary Members column in literal QUOTEs,   CLB0331
007800*                     per the league's own csv layout, which this CLB0331
007900*                     report had never actually done.             CLB0331
008000*================================================================
008100*    paragraph index -- added by rcl, 2019-01-22, while chasing the
008200*    CLB0331 fix above; a program this size had outgrown "just
008300*    read it top to bottom" some years back.  paragraph numbers
008400*    and a one-line reminder of what each one does, in the order
008500*    they sit in the PROCEDURE DIVISION below.
008600*
008700*      100000  operator ACCEPT of roster/output file names and
008800*              team size; seeds the random-number generator.
008900*      110000  ACCEPT ... FROM TIME, one draw of FUNCTION RANDOM
009000*              to prime the generator for the run.
009100*      120000  next pseudo-random residue 1 thru caller's limit;
009200*              shared by the shuffle and nothing else.
009300*      200000  open roster-in, drive 210000 to eof, close, report
009400*              accepted/rejected counts.
009500*      205000  validate the 8-column header row; a short header
009600*              aborts the whole load.
009700*      210000  read one line; route it to 205000 (first line) or
009800*              220000/230000 (every line after).
009900*      220000  UNSTRING one csv line into its 8 columns.
010000*      230000  build a table entry from the split columns; right-
010100*              justify skill/pscore into their x-redefines.
010200*      240000  validate the entry just built -- name, email,
010300*              skill/pscore numeric-ness and range, role, ptype.
010400*      250000  trim/upper-case/match the role column against the
010500*              fixed 5-entry role table.
010600*      260000  scale pscore by 4 and classify Leader/Balanced/
010700*              Thinker, or reject if it lands outside 50-100.
010800*      500000  the outer search -- cte-max-attempts PERFORMs of
010900*              505000, keeping the best.
011000*      500100  seed one order-table slot to its own position.
011100*      505000  one attempt: shuffle, partition, deal, score, keep.
011200*      510000  Fisher-Yates shuffle of the order table.
011300*      510100  draw one swap partner and call 515000.
011400*      515000  swap two order-table entries.
011500*      520000  3-way stable partition of the shuffled order by
011600*              personality type (521000/522000/523000/524000).
011700*      530000  round-robin deal of the partitioned order onto
011800*              team numbers (530100).
011900*      540000  score every team in this attempt and total it
012000*              (540100, which calls 560000).
012100*      550000  keep this attempt's assignment table if it beats
012200*              every attempt seen before it (550100).
012300*      560000  recompute one team's full statistics and balance
012400*              score; the one routine everything else leans on.
012500*      565000  flag which sub-score(s) kept a team from balanced.
012600*      568000  add/bump one game title in the distinct-game table
012700*              (568100 does the linear-search half of the work).
012800*      700000  open team-summ-out, write the heading, drive
012900*              705000 per team, close, then 720000.
013000*      705000  per-team driver -- 560000 then 710000.
013100*      710000  build and write one team's csv detail line.
013200*      715000  build the "Name(Role);Name(Role)" member list for
013300*              the team 710000 is currently writing (715100).
013400*      720000  console-only end-of-run aggregate statistics.
013500*================================================================
013600
013700*================================================================
013800*    run notes, for whoever is on the console when this runs --
013900*    TeamFrm is an on-demand run, not a scheduled nightly step; the
014000*    league office kicks it off once per season after the sign-up
014100*    window closes and the roster csv has been hand-reviewed for
014200*    obvious typos.  it is read-only against the roster -- nothing
014300*    in this program ever rewrites roster-in, so a bad run can
014400*    simply be re-launched against the same file once the team-
014500*    size prompt or output file name is corrected.  the three
014600*    operator prompts in 100000 are the entire interface; there is
014700*    no PARM string, no JCL SYSIN card, and (CLB0244) no hard-coded
014800*    team size to go hunting for in the source the next time the
014900*    league's preferred size changes.
015000*================================================================
015100 ENVIRONMENT DIVISION.
015200 CONFIGURATION SECTION.
015300 SPECIAL-NAMES.
015400     C01 IS TOP-OF-FORM
015500     CLASS printable-characters IS X'20' THRU X'7E'
015600     SYMBOLIC CHARACTERS asterisk IS 43.
015700
015800 INPUT-OUTPUT SECTION.
015900 FILE-CONTROL.
016000*    both files are LINE SEQUENTIAL -- this shop's standard choice
016100*    for anything that has to round-trip through a csv a human
016200*    will also open in a spreadsheet.
016300     SELECT OPTIONAL roster-in ASSIGN TO ws-name-roster-in
016400            ORGANIZATION IS LINE SEQUENTIAL
016500            FILE STATUS  IS fs-roster-in.
016600
016700     SELECT OPTIONAL team-summ-out ASSIGN TO ws-name-team-summ-out
016800            ORGANIZATION IS LINE SEQUENTIAL
016900            FILE STATUS  IS fs-team-summ-out.
017000
017100 DATA DIVISION.
017200 FILE SECTION.
017300*----------------------------------------------------------------
017400*    roster-in and team-summ-out are both declared OPTIONAL --
017500*    a roster file that does not exist is not an abend, it is
017600*    an empty roster (zero participants, team formation skipped
017700*    entirely, see the ELSE leg of MAIN-PARAGRAPH).  the output
017800*    file is OPTIONAL for the same reason filex2.cbl's capture
017900*    file is: a run with nothing to write should not need to
018000*    pre-create a zero-byte csv just to satisfy OPEN.
018100*----------------------------------------------------------------
018200 FD  roster-in
018300     RECORD IS VARYING IN SIZE FROM 01 TO 250 CHARACTERS
018400             DEPENDING ON ws-roster-in-size
018500     DATA RECORD IS roster-in-rec.
018600 01  roster-in-rec.
018700     03  roster-in-content         PIC X(249).
018800     03  FILLER                    PIC X(01).
018900
019000*    a sample detail line, the way 710000 actually builds it:
019100*
019200*      Team 1,6,5.83,85.0,"Jane Doe(ATTACKER);John Roe(DEFENDER)"
019300*
019400*    TeamID is not a bare number -- it is the literal word "Team"
019500*    plus the zero-suppressed number 710000 builds off
019600*    ws-team-id-edit.  AverageSkill and BalanceScore both carry a
019700*    decimal point (CLB0325); Members is the one column quoted
019800*    (CLB0331), since it is the only column whose own content can
019900*    legally contain the semicolons a human reader has to be able
020000*    to tell apart from the csv's own comma delimiters.
020100 FD  team-summ-out
020200     RECORD IS VARYING IN SIZE FROM 01 TO 250 CHARACTERS
020300             DEPENDING ON ws-out-line-size
020400     DATA RECORD IS team-summ-out-rec.
020500 01  team-summ-out-rec.
020600     03  team-summ-out-content     PIC X(249).
020700     03  FILLER                    PIC X(01).
020800
020900 WORKING-STORAGE SECTION.
021000*================================================================
021100*    business-rule summary, for whoever picks this program up
021200*    next without the league's rulebook open beside them.
021300*
021400*    csv columns, in order, both on the way in and on the way
021500*    back out on a re-save: ID, Name, Email, Game, Skill,
021600*    Role, PScore, PType.  skill is 1 thru 10.  role is one of
021700*    the five fixed entries in ws-role-name-table below.
021800*    pscore is the raw 13-25 five-question survey total; ptype
021900*    is never trusted off the csv, it is always recomputed from
022000*    pscore by 260000 and overwritten.
022100*
022200*    personality classification: pscore * 4 gives a 0-100
022300*    "scaled score"; 90-100 is Leader, 70-89 is Balanced, 50-69
022400*    is Thinker.  a pscore the five-question survey could never
022500*    have produced (outside 13-25) scales outside 50-100 and
022600*    is rejected outright rather than defaulted to any type --
022700*    this is the single biggest cause of a csv row getting
022800*    turned away at load time, ahead of a bad email or an out-
022900*    of-range skill.
023000*
023100*    team balance score: three sub-scores, each worth up to
023200*    either 25 or 50 points, summed to a total out of 100 --
023300*    game-variety (25), role-diversity (25), personality-mix
023400*    (up to 50).  cte-balanced-threshold (80) is the cutoff a
023500*    team's total has to clear before it counts as balanced.
023600*    see the banner ahead of 560000 for how each sub-score is
023700*    actually derived.
023800*
023900*    team formation: the shuffled, partitioned, round-robin
024000*    dealt roster is tried cte-max-attempts (100) separate
024100*    times, and whichever attempt's mean team score comes out
024200*    highest is the one written to the team-summary csv.  there
024300*    is no tie-break rule beyond "first one seen wins" -- the
024400*    IS GREATER THAN test in 550000 does not fire on a tie, so
024500*    an earlier attempt that matches a later one's score keeps
024600*    its spot in the keeper table.
024700*================================================================
024800*----------------------------------------------------------------
024900*    constants
025000*----------------------------------------------------------------
025100*    the odd left-aligned spacing on these 78-levels is inherited as-is
025200*    from the pilot program; nobody has gone back to re-align them and
025300*    there has never been a good day to start.
025400 78  cte-zero                                   VALUE 0.
025500 78  cte-one                                    VALUE 1.
025600 78  cte-two                                    VALUE 2.
025700 78  cte-three                                   VALUE 3.
025800 78  cte-five                                   VALUE 5.
025900 78  cte-eight                                   VALUE 8.
026000*    raised from 200 to 500 under CLB0201 when the league picked up a
026100*    second campus chapter; ws-part-table's OCCURS clause keys off this
026200*    same constant, so bumping it here is the only change a future
026300*    capacity increase would need.
026400 78  cte-max-part                                VALUE 500.
026500 78  cte-max-attempts                            VALUE 100.
026600*    a team's total score (game-variety + role-diversity + personality-
026700*    mix, each worth up to 100) must average at least this before
026800*    560000 will set ws-team-is-balanced.
026900 78  cte-balanced-threshold                      VALUE 80.
027000
027100*----------------------------------------------------------------
027200*    file status / file name work
027300*----------------------------------------------------------------
027400*    file status codes -- '00' good, anything else (roster missing,
027500*    permission denied, whatever the runtime hands back) is treated as
027600*    an empty roster rather than aborting.
027700 77  fs-roster-in                 PIC 9(02)      VALUE ZEROES.
027800 77  fs-team-summ-out             PIC 9(02)      VALUE ZEROES.
027900 77  ws-name-roster-in            PIC X(60)      VALUE SPACES.
028000 77  ws-name-team-summ-out        PIC X(60)      VALUE SPACES.
028100 77  ws-roster-in-size            PIC 9(03) COMP VALUE ZEROES.
028200 77  ws-out-line-size             PIC 9(03) COMP VALUE ZEROES.
028300
028400*    standard eof switch-plus-pad group, the shape every sequential-
028500*    read demo in the pack uses for its own AT END flag.
028600 01  ws-roster-in-eof-grp.
028700     03  ws-roster-in-eof          PIC X(01)      VALUE 'N'.
028800         88  ws-roster-in-eof-y                  VALUE 'Y'.
028900         88  ws-roster-in-eof-n                  VALUE 'N'.
029000     03  FILLER                    PIC X(01)      VALUE SPACE.
029100
029200*----------------------------------------------------------------
029300*    line buffer and csv field-split work
029400*----------------------------------------------------------------
029500*    one roster line, byte for byte; the x-redefines gives 230000's csv
029600*    split a byte-indexed view of the same 250 bytes without a second
029700*    copy of the data sitting in storage.
029800 01  ws-line-area.
029900     03  ws-line-content           PIC X(250)    VALUE SPACES.
030000     03  ws-line-cont-x REDEFINES ws-line-content
030100                        OCCURS 250 TIMES
030200                        INDEXED BY idx-line-cont
030300                                  PIC X(01).
030400
030500*    sprung to 'Y' at file open, flipped to 'N' the first time 210000
030600*    reads a line off the file -- that one line, and only that one, is
030700*    the column-heading row rather than a member.
030800 77  ws-first-line-flag           PIC X(01)      VALUE 'Y'.
030900     88  ws-is-first-line                        VALUE 'Y'.
031000
031100 77  ws-comma-count                PIC 9(02) COMP VALUE ZEROES.
031200 77  ws-csv-field-count            PIC 9(02) COMP VALUE ZEROES.
031300 77  ws-csv-pointer                PIC 9(03) COMP VALUE ZEROES.
031400
031500*    the split copy of one csv line -- eight fixed-width columns plus
031600*    the eight UNSTRING delimiter cells 220000 checks nothing against
031700*    but has to give UNSTRING somewhere to put.  cleared before every
031800*    split (CLB0318) so a short line can never carry a prior line's
031900*    tail columns forward.
032000 01  ws-csv-fields.
032100     03  ws-csv-field OCCURS 8 TIMES
032200                      INDEXED BY idx-csv-field
032300                                  PIC X(40).
032400     03  ws-csv-delim-1            PIC X(01)      VALUE SPACES.
032500     03  ws-csv-delim-2            PIC X(01)      VALUE SPACES.
032600     03  ws-csv-delim-3            PIC X(01)      VALUE SPACES.
032700     03  ws-csv-delim-4            PIC X(01)      VALUE SPACES.
032800     03  ws-csv-delim-5            PIC X(01)      VALUE SPACES.
032900     03  ws-csv-delim-6            PIC X(01)      VALUE SPACES.
033000     03  ws-csv-delim-7            PIC X(01)      VALUE SPACES.
033100     03  ws-csv-delim-8            PIC X(01)      VALUE SPACES.
033200     03  FILLER                    PIC X(02)      VALUE SPACES.
033300
033400*    counts every row this run turned away, for whatever reason --
033500*    short column count, failed validation, failed classification --
033600*    reported once at the end of 200000 and nowhere broken down by
033700*    cause.
033800 77  ws-load-rejected-cnt          PIC 9(03) COMP VALUE ZEROES.
033900 77  ws-load-accepted-flag         PIC X(01)      VALUE 'Y'.
034000     88  ws-load-line-accepted                    VALUE 'Y'.
034100     88  ws-load-line-rejected                    VALUE 'N'.
034200
034300*----------------------------------------------------------------
034400*    participant master table -- one entry per accepted member
034500*----------------------------------------------------------------
034600 77  ws-part-count                 PIC 9(03) COMP VALUE ZEROES.
034700
034800*    the whole roster, in memory, for the life of the run.  OCCURS ...
034900*    DEPENDING ON ws-part-count so the table only ever holds as many
035000*    rows as were actually accepted -- a short roster does not pay for
035100*    500 entries' worth of wasted space, and nothing downstream ever
035200*    has to skip over blank slots.
035300 01  ws-part-table.
035400     03  FILLER                    PIC X(01)      VALUE SPACE.
035500     03  ws-part-entry OCCURS 1 TO 500 TIMES
035600                       DEPENDING ON ws-part-count
035700                       INDEXED BY idx-part.
035800         COPY PartRec.
035900
036000*----------------------------------------------------------------
036100*    per-attempt and best-kept team-number assignment tables,
036200*    one slot per roster entry (parallel to ws-part-entry)
036300*----------------------------------------------------------------
036400*    parallel to ws-part-table, one slot per roster entry -- slot n's
036500*    team number for whichever attempt is currently running.  rebuilt
036600*    from scratch by 530000 on every attempt; never carries a value
036700*    forward from the previous attempt.
036800 01  ws-assigned-team-table.
036900     03  FILLER                    PIC X(01)      VALUE SPACE.
037000     03  ws-assigned-team OCCURS 1 TO 500 TIMES
037100                       DEPENDING ON ws-part-count
037200                       INDEXED BY idx-assigned
037300                                  PIC 9(03) COMP.
037400
037500*    the keeper copy of ws-assigned-team -- only ever written by
037600*    550000, only when an attempt's total score beats every attempt
037700*    seen before it.  this, not the live working table, is what
037800*    700000 eventually reports.
037900 01  ws-best-assigned-table.
038000     03  FILLER                    PIC X(01)      VALUE SPACE.
038100     03  ws-best-assigned OCCURS 1 TO 500 TIMES
038200                       DEPENDING ON ws-part-count
038300                       INDEXED BY idx-best-assigned
038400                                  PIC 9(03) COMP.
038500
038600*----------------------------------------------------------------
038700*    shuffle / partition order tables, one slot per roster entry
038800*----------------------------------------------------------------
038900*    the roster, shuffled.  one pass of 510000 turns this into a random
039000*    permutation of 1 thru ws-part-count; 520000 then reads it start to
039100*    end and sorts the permutation into the three personality buckets
039200*    below without disturbing the shuffle order within each bucket.
039300 01  ws-order-table.
039400     03  FILLER                    PIC X(01)      VALUE SPACE.
039500     03  ws-order-idx OCCURS 1 TO 500 TIMES
039600                       DEPENDING ON ws-part-count
039700                       INDEXED BY idx-order
039800                                  PIC 9(03) COMP.
039900
040000*    the shuffled order, regrouped -- leaders first, thinkers last,
040100*    everyone else (Balanced, plus any stray unclassified slot) in
040200*    between.  530000 reads this one straight through for the round-
040300*    robin deal.
040400 01  ws-bucket-table.
040500     03  FILLER                    PIC X(01)      VALUE SPACE.
040600     03  ws-bucket-idx OCCURS 1 TO 500 TIMES
040700                       DEPENDING ON ws-part-count
040800                       INDEXED BY idx-bucket
040900                                  PIC 9(03) COMP.
041000
041100 77  ws-bucket-fill-ptr            PIC 9(03) COMP VALUE ZEROES.
041200
041300*----------------------------------------------------------------
041400*    shuffle draw work -- FUNCTION RANDOM seeded once from the
041500*    time-of-day clock (CLB0288; see DemoRand.cbl/Searcher.cbl
041600*    for this shop's standard seed/draw idiom).
041700*----------------------------------------------------------------
041800 77  ws-rnd-seed                   PIC 9(09) COMP VALUE ZEROES.
041900 77  ws-rnd-draw                   PIC 9V9(08) COMP VALUE ZEROES.
042000 77  ws-today-time                 PIC 9(08)      VALUE ZEROES.
042100
042200*----------------------------------------------------------------
042300*    team-formation run parameters and loop controls
042400*----------------------------------------------------------------
042500*    operator-supplied; an ACCEPT at 100000, not a csv column or a
042600*    computed value.  zero or negative is not guarded against here --
042700*    matches this program's own long-standing behavior, which has
042800*    never validated this parameter either.
042900 77  ws-team-size                  PIC 9(03) COMP VALUE ZEROES.
043000 77  ws-team-count                 PIC 9(03) COMP VALUE ZEROES.
043100 77  ws-attempt-num                 PIC 9(03) COMP VALUE ZEROES.
043200 77  ws-attempt-score       PIC 9(05)V9(02)        VALUE ZEROES.
043300*    signed and seeded negative on purpose -- no real attempt's total
043400*    can ever come back negative, so the very first attempt is
043500*    guaranteed to win the "beats ws-best-score" test in 550000 and
043600*    get copied into the keeper table even before a second attempt has
043700*    run.
043800 77  ws-best-score         PIC S9(05)V9(02)        VALUE -1.
043900 77  ws-score-sum           PIC 9(05)V9(02)        VALUE ZEROES.
044000 77  ws-team-num                   PIC 9(03) COMP VALUE ZEROES.
044100 77  ws-use-best-flag               PIC X(01)      VALUE 'N'.
044200     88  ws-use-best-table                         VALUE 'Y'.
044300     88  ws-use-attempt-table                      VALUE 'N'.
044400
044500 77  ws-remainder                  PIC 9(03) COMP VALUE ZEROES.
044600 77  ws-rr-counter                 PIC 9(03) COMP VALUE ZEROES.
044700
044800*----------------------------------------------------------------
044900*    the per-team working record -- csv output fields plus the
045000*    scratch statistics group recomputed on every score call
045100*----------------------------------------------------------------
045200*    COPY TeamRec brings in both the csv-bound team-summary fields and
045300*    the scratch statistics group that 560000 recomputes every time it
045400*    is asked to score a team number -- see TeamRec.cpy's own change
045500*    log for the field-by-field history.
045600 01  ws-team-work-rec.
045700     COPY TeamRec.
045800
045900*----------------------------------------------------------------
046000*    fixed lookup tables -- role codes and personality types
046100*----------------------------------------------------------------
046200*    the five fixed roles the league has ever defined -- closed set,
046300*    never grows at run time, so a FILLER-per-entry literal table beats
046400*    anything that would need to be loaded from a file.
046500 01  ws-role-name-table.
046600     03  FILLER            PIC X(12)  VALUE 'STRATEGIST'.
046700     03  FILLER            PIC X(12)  VALUE 'ATTACKER'.
046800     03  FILLER            PIC X(12)  VALUE 'DEFENDER'.
046900     03  FILLER            PIC X(12)  VALUE 'SUPPORTER'.
047000     03  FILLER            PIC X(12)  VALUE 'COORDINATOR'.
047100 01  ws-role-name-table-r REDEFINES ws-role-name-table.
047200     03  ws-role-name OCCURS 5 TIMES
047300                      INDEXED BY idx-role-name
047400                                  PIC X(12).
047500
047600*    the three personality types 260000 classifies every participant
047700*    into, in ascending scaled-score order -- Leader (90-100), Balanced
047800*    (70-89), Thinker (50-69).
047900 01  ws-ptype-name-table.
048000     03  FILLER            PIC X(08)  VALUE 'LEADER'.
048100     03  FILLER            PIC X(08)  VALUE 'BALANCED'.
048200     03  FILLER            PIC X(08)  VALUE 'THINKER'.
048300 01  ws-ptype-name-table-r REDEFINES ws-ptype-name-table.
048400     03  ws-ptype-name OCCURS 3 TIMES
048500                      INDEXED BY idx-ptype-name
048600                                  PIC X(08).
048700
048800*----------------------------------------------------------------
048900*    validation / classification scratch fields
049000*----------------------------------------------------------------
049100 77  ws-at-count                   PIC 9(02) COMP VALUE ZEROES.
049200 77  ws-valid-flag                 PIC X(01)      VALUE 'Y'.
049300     88  ws-is-valid                              VALUE 'Y'.
049400     88  ws-is-invalid                             VALUE 'N'.
049500
049600*    holds the raw survey pscore (13-25) scaled by 4 -- the three 88-
049700*    levels below are what 260000's EVALUATE actually branches on.
049800 77  ws-scaled-score               PIC 9(03)      VALUE ZEROES.
049900     88  ws-scaled-is-leader       VALUES 90 THRU 100.
050000     88  ws-scaled-is-balanced     VALUES 70 THRU 89.
050100     88  ws-scaled-is-thinker      VALUES 50 THRU 69.
050200
050300 77  ws-role-raw                   PIC X(12)      VALUE SPACES.
050400 77  ws-role-trimmed               PIC X(12)      VALUE SPACES.
050500 77  ws-role-lead-sp               PIC 9(02) COMP VALUE ZEROES.
050600 77  ws-role-match-idx             PIC 9(01) COMP VALUE ZEROES.
050700 77  ws-role-found-flag            PIC X(01)      VALUE 'N'.
050800     88  ws-role-was-found                         VALUE 'Y'.
050900
051000*----------------------------------------------------------------
051100*    member-list and team-id build fields for the csv row
051200*----------------------------------------------------------------
051300*    STRING ... WITH POINTER cursor into ws-team-members; reset to 1 by
051400*    715000 before the roster walk starts and left wherever the last
051500*    715100 STRING left it.
051600 77  ws-memblist-ptr               PIC 9(03) COMP VALUE ZEROES.
051700 77  ws-memblist-first-flag        PIC X(01)      VALUE 'Y'.
051800     88  ws-memblist-is-first                      VALUE 'Y'.
051900
052000*    zero-suppressed edit of the raw team number (ws-team-num), used
052100*    only to strip the leading zeroes before the team id is built --
052200*    "Team 1", not "Team 001".
052300 01  ws-team-id-edit               PIC ZZ9        VALUE ZEROES.
052400 77  ws-team-id-lead-sp            PIC 9(02) COMP VALUE ZEROES.
052500
052600 01  ws-out-line                   PIC X(250)     VALUE SPACES.
052700
052800*    the one and only heading line for the team-summary csv; written
052900*    once by 700000 ahead of the per-team detail lines 705000 drives.
053000 77  ws-team-summ-header        PIC X(52) VALUE
053100     'TeamID,MemberCount,AverageSkill,BalanceScore,Members'.
053200
053300*----------------------------------------------------------------
053400*    end-of-run aggregate statistics
053500*----------------------------------------------------------------
053600*    end-of-run console statistics only -- none of these five fields
053700*    are written to the team-summary csv, they exist purely for
053800*    720000's closing DISPLAY block.
053900 77  ws-rpt-teams-formed           PIC 9(03) COMP VALUE ZEROES.
054000 77  ws-rpt-balanced-cnt           PIC 9(03) COMP VALUE ZEROES.
054100 77  ws-rpt-balanced-pct   PIC 9(03)V9(02)        VALUE ZEROES.
054200 77  ws-rpt-score-sum       PIC 9(05)V9(02)        VALUE ZEROES.
054300 77  ws-rpt-score-mean     PIC 9(03)V9(02)        VALUE ZEROES.
054400
054500*================================================================
054600*    sample roster row, for whoever next has to eyeball a load
054700*    reject by hand against the raw csv:
054800*
054900*      M00042,Jane Doe,jane.doe@clubmail.org,League of Legends,
055000*      7,ATTACKER,21,LEADER
055100*
055200*    eight columns, in order: ID, Name, Email, Game, Skill (1-10),
055300*    Role (one of the five ws-role-name-table entries), PScore
055400*    (13-25), PType.  the trailing PType column is read off the
055500*    csv into ws-part-ptype for exactly one reason -- filling the
055600*    "is this column blank" check in 240000 -- and is then thrown
055700*    away; 260000 always recomputes the real value from PScore.
055800*    "21,LEADER" above is actually a mismatch the load would not
055900*    catch on its own (21 scales to a Balanced 84, not a Leader)
056000*    since the incoming PType is never compared against the
056100*    recomputed one -- only ever overwritten by it.
056200*
056300*    known limitations, carried forward rather than fixed, since
056400*    nobody has filed a ticket against any of them:  ws-team-size
056500*    is taken on faith from the operator with no range check; a
056600*    roster under ws-team-size members forms exactly one team no
056700*    matter how small; and the 100-attempt search has no early-
056800*    exit once a perfect 100 score is found, it always runs the
056900*    full cte-max-attempts before picking a winner.
057000*================================================================
057100 PROCEDURE DIVISION.
057200*----------------------------------------------------------------
057300*    MAIN-PARAGRAPH -- load, form teams, report.
057400*----------------------------------------------------------------
057500 MAIN-PARAGRAPH.
057600     DISPLAY SPACE
057700     DISPLAY "TeamFrm -- gaming-league team formation batch."
057800
057900     PERFORM 100000-begin-get-run-parms
058000        THRU 100000-end-get-run-parms
058100
058200     PERFORM 200000-begin-load-roster
058300        THRU 200000-end-load-roster
058400
058500     IF ws-part-count IS GREATER THAN cte-zero
058600        PERFORM 500000-begin-form-teams
058700           THRU 500000-end-form-teams
058800
058900        PERFORM 700000-begin-write-report
059000           THRU 700000-end-write-report
059100     ELSE
059200        DISPLAY "No participants were accepted from the roster "
059300                "file -- team formation was not attempted."
059400     END-IF
059500
059600     STOP RUN.
059700
059800*----------------------------------------------------------------
059900*    100000 -- run parameters and random-number seed
060000*----------------------------------------------------------------
060100*    this shop never wired a PARM string or a JCL SYSIN card into these
060200*    demo-era programs, so the roster name, the output csv name, and the
060300*    club's chosen team size are all taken the way every other program
060400*    in the pack takes its run-time parameters -- an ACCEPT prompt read
060500*    from the operator's console.  get the seed drawn before anything
060600*    else runs so the 100-attempt search downstream never starts cold.
060700 100000-begin-get-run-parms.
060800     DISPLAY "Roster file to load       : " WITH NO ADVANCING
060900     ACCEPT ws-name-roster-in
061000
061100     DISPLAY "Team-summary file to write: " WITH NO ADVANCING
061200     ACCEPT ws-name-team-summ-out
061300
061400     DISPLAY "Team size (members/team)  : " WITH NO ADVANCING
061500     ACCEPT ws-team-size
061600
061700     PERFORM 110000-begin-seed-random
061800        THRU 110000-end-seed-random.
061900 100000-end-get-run-parms.
062000     EXIT.
062100
062200*    one seed per run, not one per attempt -- reseeding from the clock
062300*    inside the 100-attempt loop would just make every attempt draw the
062400*    same residues a fraction of a second apart.  ACCEPT ... FROM TIME
062500*    returns hhmmsstt, which is plenty of entropy for a shuffle that only
062600*    has to look different from one run to the next, not cryptographic.
062700 110000-begin-seed-random.
062800     ACCEPT ws-today-time FROM TIME
062900     MOVE ws-today-time TO ws-rnd-seed
063000     MOVE FUNCTION RANDOM(ws-rnd-seed) TO ws-rnd-draw.
063100 110000-end-seed-random.
063200     EXIT.
063300
063400*----------------------------------------------------------------
063500*    120000 -- next pseudo-random residue, 1 thru ws-limit.
063600*    caller loads ws-rr-counter with the limit before the
063700*    PERFORM; result is left in ws-remainder, 1-based.  draws
063800*    the next 0-thru-1 value from FUNCTION RANDOM and scales it
063900*    the same way Searcher.cbl's own swap-index draw does.
064000*----------------------------------------------------------------
064100 120000-begin-next-random.
064200     MOVE FUNCTION RANDOM TO ws-rnd-draw
064300
064400     SUBTRACT cte-one FROM ws-rr-counter GIVING ws-remainder
064500     MULTIPLY ws-rnd-draw BY ws-remainder
064600
064700     ADD cte-one TO ws-remainder.
064800 120000-end-next-random.
064900     EXIT.
065000
065100*----------------------------------------------------------------
065200*    200000 -- load and validate the member roster csv
065300*----------------------------------------------------------------
065400*    one pass over the roster file: open, read every line through eof,
065500*    close, and report how many rows were kept against how many were
065600*    thrown back.  a roster that will not open at all is treated the
065700*    same as an empty roster -- zero participants, no team formation --
065800*    rather than aborting the run with an abend.
065900 200000-begin-load-roster.
066000     MOVE ZEROES TO ws-part-count
066100     MOVE ZEROES TO ws-load-rejected-cnt
066200     SET ws-roster-in-eof-n        TO TRUE
066300     SET ws-is-first-line          TO TRUE
066400
066500     OPEN INPUT roster-in
066600     IF fs-roster-in IS NOT EQUAL TO "00"
066700        DISPLAY "Roster file could not be opened, status "
066800                fs-roster-in
066900        SET ws-roster-in-eof-y TO TRUE
067000     END-IF
067100
067200     PERFORM 210000-begin-read-roster-line
067300        THRU 210000-end-read-roster-line
067400        UNTIL ws-roster-in-eof-y
067500
067600     IF fs-roster-in IS NOT EQUAL TO "00"
067700        CONTINUE
067800     ELSE
067900        CLOSE roster-in
068000     END-IF
068100
068200     DISPLAY ws-part-count " participant(s) accepted, "
068300             ws-load-rejected-cnt " line(s) rejected."
068400 200000-end-load-roster.
068500     EXIT.
068600
068700 205000-begin-validate-header-line.
068800*    the first data line is always the column-heading line; it
068900*    is split the same as every data line and the whole load is
069000*    rejected unless it carries the full 8-column shape (CLB0312).
069100     SET ws-is-first-line TO FALSE
069200
069300     PERFORM 220000-begin-split-csv-line
069400        THRU 220000-end-split-csv-line
069500
069600     IF ws-csv-field-count IS NOT EQUAL TO cte-eight
069700        DISPLAY "Roster header is not 8 columns -- load rejected."
069800        MOVE ZEROES TO ws-part-count
069900        SET ws-roster-in-eof-y TO TRUE
070000     END-IF.
070100 205000-end-validate-header-line.
070200     EXIT.
070300
070400*    the first line off the file is always the column-heading row, never
070500*    a data row, so it is routed to 205000 instead of 230000.  once the
070600*    in-memory table fills to cte-max-part the rest of the file is
070700*    drained without building any more entries -- a 501st csv row is
070800*    silently skipped, not an error, just a league the size of a small
070900*    army.
071000 210000-begin-read-roster-line.
071100*    the header row is peeled off to 205000; every other line
071200*    falls into the ELSE leg below and either builds a table
071300*    entry or, past cte-max-part, just gets counted out.
071400*    INTO ws-line-content, not straight off the FD's own record --
071500*    a READ INTO leaves the x-redefines byte table (ws-line-cont-x)
071600*    in sync with whatever line just came in, with no extra MOVE.
071700     READ roster-in INTO ws-line-content
071800         AT END
071900             SET ws-roster-in-eof-y TO TRUE
072000         NOT AT END
072100             IF ws-is-first-line
072200                PERFORM 205000-begin-validate-header-line
072300                   THRU 205000-end-validate-header-line
072400             ELSE
072500                IF ws-part-count IS LESS THAN cte-max-part
072600                   PERFORM 220000-begin-split-csv-line
072700                      THRU 220000-end-split-csv-line
072800                   PERFORM 230000-begin-build-participant
072900                      THRU 230000-end-build-participant
073000                ELSE
073100                   DISPLAY "Roster capacity " cte-max-part
073200                           " reached -- remaining lines skipped."
073300                   SET ws-roster-in-eof-y TO TRUE
073400                END-IF
073500             END-IF
073600     END-READ.
073700 210000-end-read-roster-line.
073800     EXIT.
073900
074000*----------------------------------------------------------------
074100*    220000 -- split one csv line into its 8 columns
074200*    (id, name, email, game, skill, role, pscore, ptype); the
074300*    ptype column is read but never trusted -- it is always
074400*    recomputed by 260000 from the pscore column.
074500*----------------------------------------------------------------
074600 220000-begin-split-csv-line.
074700*    clear the field table first (CLB0318) -- otherwise a short
074800*    line leaves the tail columns holding the prior line's data.
074900*    ws-csv-pointer is set and immediately reset right here -- the
075000*    MOVE ZEROES is a carry-over from an earlier draft that used it
075100*    as a cursor; UNSTRING below never actually reads it.
075200     MOVE ZEROES TO ws-csv-pointer
075300     MOVE 1      TO ws-csv-pointer
075400     MOVE ZEROES TO ws-csv-field-count
075500     MOVE SPACES TO ws-csv-fields
075600
075700*    eight INTO targets, eight DELIMITER cells -- UNSTRING will not
075800*    take fewer INTO clauses than delimiters found without leaving
075900*    something unaccounted for, so every column gets its own named
076000*    catch-field even though nothing downstream reads the DELIMITER
076100*    values themselves; only ws-csv-field-count is actually used.
076200     UNSTRING ws-line-content DELIMITED BY ","
076300              INTO ws-csv-field(1) DELIMITER ws-csv-delim-1
076400                   ws-csv-field(2) DELIMITER ws-csv-delim-2
076500                   ws-csv-field(3) DELIMITER ws-csv-delim-3
076600                   ws-csv-field(4) DELIMITER ws-csv-delim-4
076700                   ws-csv-field(5) DELIMITER ws-csv-delim-5
076800                   ws-csv-field(6) DELIMITER ws-csv-delim-6
076900                   ws-csv-field(7) DELIMITER ws-csv-delim-7
077000                   ws-csv-field(8) DELIMITER ws-csv-delim-8
077100              TALLYING IN ws-csv-field-count
077200     END-UNSTRING.
077300 220000-end-split-csv-line.
077400     EXIT.
077500
077600*----------------------------------------------------------------
077700*    230000 -- build one participant-table entry from the split
077800*    csv fields, then validate and classify it; rejected lines
077900*    do not occupy a table slot.
078000*----------------------------------------------------------------
078100*    builds the table entry straight out of the eight split columns,
078200*    then immediately runs classification and validation on it before
078300*    the caller ever sees it -- a row that fails either one gives its
078400*    slot back (SUBTRACT cte-one FROM ws-part-count) rather than leaving
078500*    a half-built entry sitting in the table.  skill and pscore are
078600*    lifted out of their csv columns with a right-justify-by-hand trick:
078700*    count the trailing spaces UNSTRING left behind, subtract from the
078800*    column width to get the digit count, then drop just those digits
078900*    into the low-order end of the redefined alpha view so a 1-digit or
079000*    2-digit score lands the same as a fully zero-filled one would.
079100 230000-begin-build-participant.
079200     SET ws-load-line-accepted TO TRUE
079300
079400     IF ws-csv-field-count IS NOT EQUAL TO cte-eight
079500        SET ws-load-line-rejected TO TRUE
079600     END-IF
079700
079800     IF ws-load-line-accepted
079900        ADD cte-one TO ws-part-count
080000        SET idx-part TO ws-part-count
080100
080200        MOVE ws-csv-field(1) TO ws-part-id(idx-part)
080300        MOVE ws-csv-field(2) TO ws-part-name(idx-part)
080400        MOVE ws-csv-field(3) TO ws-part-email(idx-part)
080500        MOVE ws-csv-field(4) TO ws-part-game(idx-part)
080600
080700*       column 5, skill -- count trailing spaces UNSTRING left in
080800*       the 40-byte csv field, subtract from 40 to get the digit
080900*       count, then drop exactly that many characters into the
081000*       low-order end of the 2-byte x-redefines.  a count of zero
081100*       (all-space field) or cte-three-or-more (more digits than
081200*       the x-redefines can hold) leaves ws-part-skill zero and
081300*       lets the IS NOT NUMERIC test in 240000 catch it.
081400        MOVE ZEROES TO ws-part-skill(idx-part)
081500        MOVE ZEROES TO ws-at-count
081600        INSPECT ws-csv-field(5)
081700                TALLYING ws-at-count FOR TRAILING SPACE
081800        COMPUTE ws-comma-count = 40 - ws-at-count
081900        IF ws-comma-count IS GREATER THAN ZEROES
082000           AND ws-comma-count IS LESS THAN cte-three
082100           MOVE ws-csv-field(5)(1:ws-comma-count)
082200             TO ws-part-skill-x(idx-part)
082300                    (3 - ws-comma-count:ws-comma-count)
082400        END-IF
082500
082600*       column 6, role -- held raw here; 250000 does the trim,
082700*       upper-case and table match once 240000 calls for it.
082800        MOVE ws-csv-field(6) TO ws-role-raw
082900
083000*       column 7, pscore -- same right-justify-by-hand trick as
083100*       skill above, just against the 3-byte x-redefines.
083200        MOVE ZEROES TO ws-part-pscore(idx-part)
083300        MOVE ZEROES TO ws-at-count
083400        INSPECT ws-csv-field(7)
083500                TALLYING ws-at-count FOR TRAILING SPACE
083600        COMPUTE ws-comma-count = 40 - ws-at-count
083700        IF ws-comma-count IS GREATER THAN ZEROES
083800           AND ws-comma-count IS LESS THAN 4
083900           MOVE ws-csv-field(7)(1:ws-comma-count)
084000             TO ws-part-pscore-x(idx-part)
084100                    (4 - ws-comma-count:ws-comma-count)
084200        END-IF
084300
084400        PERFORM 260000-begin-classify-personality
084500           THRU 260000-end-classify-personality
084600
084700        PERFORM 240000-begin-validate-participant
084800           THRU 240000-end-validate-participant
084900
085000        IF ws-is-invalid
085100           SUBTRACT cte-one FROM ws-part-count
085200           ADD cte-one TO ws-load-rejected-cnt
085300        END-IF
085400     ELSE
085500        ADD cte-one TO ws-load-rejected-cnt
085600     END-IF.
085700 230000-end-build-participant.
085800     EXIT.
085900
086000*----------------------------------------------------------------
086100*    240000 -- validate the participant just moved into the
086200*    table (skill range, non-blank email/name, role syntax, and
086300*    -- CLB0305 -- a classification that actually landed on one
086400*    of the three personality types).
086500*----------------------------------------------------------------
086600*    every check in here is independent and additive -- ws-is-invalid
086700*    is a one-way flag for this row, never cleared once set, so a row
086800*    failing three checks is rejected exactly the same as a row failing
086900*    one.  role syntax is checked last and only if everything else
087000*    passed, since 250000 is the one check with real work behind it
087100*    (table SEARCH) and there is no sense paying for it on a row that
087200*    is already doomed.
087300 240000-begin-validate-participant.
087400*    resets the switch to TRUE on entry -- a side effect to keep in
087500*    mind if a future check ever gets moved ahead of here from
087600*    230000, where a flag set before this PERFORM runs would just
087700*    get wiped out.
087800     SET ws-is-valid TO TRUE
087900
088000*    name and email are both required csv columns; an all-space
088100*    value on either one is an automatic reject.
088200     IF ws-part-name(idx-part) IS EQUAL TO SPACES
088300        SET ws-is-invalid TO TRUE
088400     END-IF
088500
088600     IF ws-part-email(idx-part) IS EQUAL TO SPACES
088700        SET ws-is-invalid TO TRUE
088800     END-IF
088900
089000*    CLB0329 -- the x-redefines on skill/pscore exist so a
089100*    malformed csv integer ("1x" and the like) can be caught
089200*    here instead of sailing into the numeric field (clb-201).
089300     IF ws-part-skill-x(idx-part) IS NOT NUMERIC
089400        SET ws-is-invalid TO TRUE
089500     ELSE
089600        IF ws-part-skill(idx-part) IS LESS THAN cte-one
089700           OR ws-part-skill(idx-part) IS GREATER THAN 10
089800           SET ws-is-invalid TO TRUE
089900        END-IF
090000     END-IF
090100
090200     IF ws-part-pscore-x(idx-part) IS NOT NUMERIC
090300        SET ws-is-invalid TO TRUE
090400     END-IF
090500
090600     IF ws-part-ptype(idx-part) IS EQUAL TO SPACES
090700        SET ws-is-invalid TO TRUE
090800     END-IF
090900
091000*    the email syntax check this shop settled on: at least one "@"
091100*    somewhere in the column.  no attempt to validate a domain or
091200*    a local-part shape -- that was judged more trouble than it was
091300*    worth for a club roster.
091400     IF NOT ws-part-email(idx-part) IS EQUAL TO SPACES
091500        MOVE ZEROES TO ws-at-count
091600        INSPECT ws-part-email(idx-part)
091700                TALLYING ws-at-count FOR ALL "@"
091800        IF ws-at-count IS EQUAL TO ZEROES
091900           SET ws-is-invalid TO TRUE
092000        END-IF
092100     END-IF
092200
092300     IF ws-is-valid
092400        PERFORM 250000-begin-validate-role
092500           THRU 250000-end-validate-role
092600        IF ws-is-invalid
092700           CONTINUE
092800        ELSE
092900           MOVE ws-role-trimmed TO ws-part-role(idx-part)
093000        END-IF
093100     END-IF.
093200 240000-end-validate-participant.
093300     EXIT.
093400
093500*----------------------------------------------------------------
093600*    250000 -- trim and upper-case the raw role text, then match
093700*    it against the fixed 5-entry role table.  this shop's
093800*    compiler has no FUNCTION TRIM/FUNCTION UPPER-CASE, so the
093900*    fold is done with INSPECT CONVERTING and a leading-space
094000*    tally, the same two verbs CntUpLow.cbl leaned on for its
094100*    own character-class work.
094200*----------------------------------------------------------------
094300 250000-begin-validate-role.
094400     MOVE ws-role-raw TO ws-role-trimmed
094500
094600     INSPECT ws-role-trimmed
094700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
094800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
094900
095000     MOVE ZEROES TO ws-role-lead-sp
095100     INSPECT ws-role-trimmed
095200             TALLYING ws-role-lead-sp FOR LEADING SPACE
095300
095400     IF ws-role-lead-sp IS GREATER THAN ZEROES
095500        MOVE ws-role-trimmed(ws-role-lead-sp + 1:)
095600          TO ws-role-trimmed
095700     END-IF
095800
095900     MOVE 'N' TO ws-role-found-flag
096000     SET idx-role-name TO 1
096100     SEARCH ws-role-name
096200        AT END
096300           MOVE 'N' TO ws-role-found-flag
096400        WHEN ws-role-name(idx-role-name) IS EQUAL TO
096500             ws-role-trimmed
096600           SET ws-role-was-found TO TRUE
096700     END-SEARCH
096800
096900     IF ws-role-was-found
097000        SET ws-is-valid TO TRUE
097100     ELSE
097200        SET ws-is-invalid TO TRUE
097300     END-IF.
097400 250000-end-validate-role.
097500     EXIT.
097600
097700*----------------------------------------------------------------
097800*    260000 -- classify personality from a raw survey score.
097900*    duplicated in SurvCap.cbl -- this shop's compiler has no
098000*    CALLable subprograms, so shared logic is repeated per
098100*    program rather than factored into one.
098200*----------------------------------------------------------------
098300*    the raw survey score (pscore, 13 thru 25 on the five-question
098400*    survey) is scaled by 4 to land on the same 0-100 ladder the league
098500*    always quoted to its members -- 90 and up is a Leader, 70 thru 89
098600*    is Balanced, 50 thru 69 is a Thinker.  anything pscore could not
098700*    have produced through the survey's own 13-25 range (a hand-edited
098800*    csv row, mostly) scales to something outside 50-100 and falls to
098900*    WHEN OTHER, which is picked up and rejected back in 240000 rather
099000*    than being allowed to default to any one type.
099100 260000-begin-classify-personality.
099200     COMPUTE ws-scaled-score = ws-part-pscore(idx-part) * 4
099300
099400     EVALUATE TRUE
099500        WHEN ws-scaled-is-leader
099600           MOVE ws-ptype-name(1) TO ws-part-ptype(idx-part)
099700        WHEN ws-scaled-is-balanced
099800           MOVE ws-ptype-name(2) TO ws-part-ptype(idx-part)
099900        WHEN ws-scaled-is-thinker
100000           MOVE ws-ptype-name(3) TO ws-part-ptype(idx-part)
100100        WHEN OTHER
100200           MOVE SPACES TO ws-part-ptype(idx-part)
100300     END-EVALUATE.
100400 260000-end-classify-personality.
100500     EXIT.
100600
100700*----------------------------------------------------------------
100800*    500000 -- run the 100-attempt search for the best-balanced
100900*    team split, keeping whichever attempt scores highest.
101000*----------------------------------------------------------------
101100*    the search-for-a-winner loop.  ws-team-size divides the roster into
101200*    ws-team-count teams (integer divide -- any remainder just rides
101300*    along in the round-robin, so the last team or two can end up one
101400*    member larger than the rest).  each of the cte-max-attempts passes
101500*    builds its own independent shuffle/partition/assign/score, and the
101600*    first attempt is unconditionally kept as the best one seen so far
101700*    since ws-best-score starts at a value (-1) no real score can ever
101800*    tie.
101900 500000-begin-form-teams.
102000     COMPUTE ws-team-count =
102100             (ws-part-count + ws-team-size - cte-one)
102200                / ws-team-size
102300
102400     PERFORM 500100-begin-init-one-order-slot
102500        THRU 500100-end-init-one-order-slot
102600        VARYING idx-order FROM 1 BY 1
102700           UNTIL idx-order IS GREATER THAN ws-part-count
102800
102900     MOVE -1 TO ws-best-score
103000
103100     PERFORM 505000-begin-run-one-attempt
103200        THRU 505000-end-run-one-attempt
103300        cte-max-attempts TIMES.
103400 500000-end-form-teams.
103500     EXIT.
103600
103700*----------------------------------------------------------------
103800*    500100 -- one entry of the shuffle-order table, seeded to its own
103900*    roster position before the Fisher-Yates swap passes begin.
104000*----------------------------------------------------------------
104100 500100-begin-init-one-order-slot.
104200     MOVE idx-order TO ws-order-idx(idx-order).
104300 500100-end-init-one-order-slot.
104400     EXIT.
104500
104600*----------------------------------------------------------------
104700*    505000 -- one shuffle/partition/round-robin/score pass
104800*----------------------------------------------------------------
104900*----------------------------------------------------------------
105000*    505000 -- one full attempt: shuffle the order table, partition it
105100*    into the three personality buckets, deal the buckets round robin
105200*    onto team numbers, score the result, and keep it if it beats
105300*    everything seen on an earlier attempt.
105400*----------------------------------------------------------------
105500 505000-begin-run-one-attempt.
105600     PERFORM 510000-begin-shuffle-order
105700        THRU 510000-end-shuffle-order
105800
105900     PERFORM 520000-begin-partition-order
106000        THRU 520000-end-partition-order
106100
106200     PERFORM 530000-begin-assign-round-robin
106300        THRU 530000-end-assign-round-robin
106400
106500     PERFORM 540000-begin-score-attempt
106600        THRU 540000-end-score-attempt
106700
106800     PERFORM 550000-begin-keep-best-attempt
106900        THRU 550000-end-keep-best-attempt.
107000 505000-end-run-one-attempt.
107100     EXIT.
107200
107300*----------------------------------------------------------------
107400*    510000 -- fisher-yates shuffle of ws-order-table, drawing
107500*    each swap partner from FUNCTION RANDOM (CLB0288)
107600*----------------------------------------------------------------
107700*----------------------------------------------------------------
107800*    510000 -- Fisher-Yates shuffle of the order table, the same
107900*    table-swap shape Searcher.cbl uses for its own random-index swap;
108000*    walking the table backwards from the last slot means every slot
108100*    from 1 thru the current one is still a candidate for the swap,
108200*    which is what keeps the shuffle unbiased.
108300*----------------------------------------------------------------
108400 510000-begin-shuffle-order.
108500     PERFORM 510100-begin-shuffle-one-slot
108600        THRU 510100-end-shuffle-one-slot
108700        VARYING idx-order FROM ws-part-count BY -1
108800           UNTIL idx-order IS LESS THAN 2.
108900 510000-end-shuffle-order.
109000     EXIT.
109100
109200*----------------------------------------------------------------
109300*    510100 -- draw one swap partner in range 1 thru ws-rr-counter and
109400*    exchange it with the current slot.
109500*----------------------------------------------------------------
109600 510100-begin-shuffle-one-slot.
109700     MOVE idx-order TO ws-rr-counter
109800     PERFORM 120000-begin-next-random
109900        THRU 120000-end-next-random
110000     SET idx-bucket TO ws-remainder
110100
110200     PERFORM 515000-begin-swap-order-entries
110300        THRU 515000-end-swap-order-entries.
110400 510100-end-shuffle-one-slot.
110500     EXIT.
110600
110700*----------------------------------------------------------------
110800*    515000 -- exchange two order-table entries through a scratch cell;
110900*    nothing fancier than the three-way MOVE every swap idiom in the
111000*    teacher pack uses.
111100*----------------------------------------------------------------
111200 515000-begin-swap-order-entries.
111300*    three-way MOVE through ws-remainder as scratch -- the same
111500*    is needed, no temp array, no library call.
111600     MOVE ws-order-idx(idx-order)  TO ws-remainder
111700     MOVE ws-order-idx(idx-bucket) TO ws-order-idx(idx-order)
111800     MOVE ws-remainder             TO ws-order-idx(idx-bucket).
111900 515000-end-swap-order-entries.
112000     EXIT.
112100
112200*----------------------------------------------------------------
112300*    520000 -- stable 3-way partition of the shuffled order by
112400*    personality type (leader / balanced / thinker), so that the
112500*    round-robin draw below pulls evenly across the three piles
112600*----------------------------------------------------------------
112700*    partitions the freshly-shuffled order table into three contiguous
112800*    runs -- leaders first, thinkers last, everyone else (the Balanced
112900*    middle, plus any row whose ptype somehow failed to match any of
113000*    the three 88-levels) packed into the run between them -- so the
113100*    round-robin dealer downstream can walk the buckets back to back
113200*    without caring which roster slot any one member started in.
113300 520000-begin-partition-order.
113400*    ws-bucket-fill-ptr tracks the next open slot in the bucket
113500*    table across all three pick-passes below; it is never reset
113600*    between 521000/522000/523000 so the three passes append to
113700*    each other rather than each starting over at slot 1.
113800     MOVE ZEROES TO ws-bucket-fill-ptr
113900
114000     PERFORM 521000-begin-pick-leaders
114100        THRU 521000-end-pick-leaders
114200        VARYING idx-order FROM 1 BY 1
114300           UNTIL idx-order IS GREATER THAN ws-part-count
114400
114500     PERFORM 522000-begin-pick-thinkers
114600        THRU 522000-end-pick-thinkers
114700        VARYING idx-order FROM 1 BY 1
114800           UNTIL idx-order IS GREATER THAN ws-part-count
114900
115000     PERFORM 523000-begin-pick-rest
115100        THRU 523000-end-pick-rest
115200        VARYING idx-order FROM 1 BY 1
115300           UNTIL idx-order IS GREATER THAN ws-part-count
115400
115500     PERFORM 524000-begin-copy-bucket-back
115600        THRU 524000-end-copy-bucket-back
115700        VARYING idx-order FROM 1 BY 1
115800           UNTIL idx-order IS GREATER THAN ws-part-count.
115900 520000-end-partition-order.
116000     EXIT.
116100
116200*----------------------------------------------------------------
116300*    521000 -- bucket-scan pass 1 of 3: copy every shuffled slot whose
116400*    personality type is Leader to the front of the bucket table.
116500*----------------------------------------------------------------
116600 521000-begin-pick-leaders.
116700*    idx-order walks the shuffled table in its current (random)
116800*    order; idx-part is that slot's actual roster position.
116900     SET idx-part TO ws-order-idx(idx-order)
117000     IF ws-part-ptype(idx-part) IS EQUAL TO ws-ptype-name(1)
117100        ADD cte-one TO ws-bucket-fill-ptr
117200        MOVE ws-order-idx(idx-order)
117300          TO ws-bucket-idx(ws-bucket-fill-ptr)
117400     END-IF.
117500 521000-end-pick-leaders.
117600     EXIT.
117700
117800*----------------------------------------------------------------
117900*    522000 -- bucket-scan pass 2 of 3: append every Thinker slot right
118000*    behind wherever the Leader pass left off.
118100*----------------------------------------------------------------
118200 522000-begin-pick-thinkers.
118300     SET idx-part TO ws-order-idx(idx-order)
118400     IF ws-part-ptype(idx-part) IS EQUAL TO ws-ptype-name(3)
118500        ADD cte-one TO ws-bucket-fill-ptr
118600        MOVE ws-order-idx(idx-order)
118700          TO ws-bucket-idx(ws-bucket-fill-ptr)
118800     END-IF.
118900 522000-end-pick-thinkers.
119000     EXIT.
119100
119200*----------------------------------------------------------------
119300*    523000 -- bucket-scan pass 3 of 3: append everybody else -- the
119400*    Balanced middle and any stray unclassified slot -- behind the
119500*    Thinkers.  by the time this pass ends the bucket table is a full
119600*    permutation of the roster, just regrouped by personality.
119700*----------------------------------------------------------------
119800 523000-begin-pick-rest.
119900     SET idx-part TO ws-order-idx(idx-order)
120000     IF ws-part-ptype(idx-part) IS NOT EQUAL TO
120100        ws-ptype-name(1)
120200        AND ws-part-ptype(idx-part) IS NOT EQUAL TO
120300        ws-ptype-name(3)
120400        ADD cte-one TO ws-bucket-fill-ptr
120500        MOVE ws-order-idx(idx-order)
120600          TO ws-bucket-idx(ws-bucket-fill-ptr)
120700     END-IF.
120800 523000-end-pick-rest.
120900     EXIT.
121000
121100*----------------------------------------------------------------
121200*    524000 -- append one matching slot from ws-order-idx onto the
121300*    bucket table and advance the fill pointer; shared by all three
121400*    bucket-scan passes above.
121500*----------------------------------------------------------------
121600 524000-begin-copy-bucket-back.
121700     MOVE ws-bucket-idx(idx-order) TO ws-order-idx(idx-order).
121800 524000-end-copy-bucket-back.
121900     EXIT.
122000
122100*----------------------------------------------------------------
122200*    530000 -- deal the partitioned order round-robin across
122300*    ws-team-count teams, one slot at a time
122400*----------------------------------------------------------------
122500*    deals the partitioned bucket table onto team numbers 1 thru
122600*    ws-team-count in round-robin order -- slot 1 to team 1, slot 2 to
122700*    team 2, ... wrapping back to team 1 after ws-team-count slots --
122800*    which is what keeps the three personality runs spread evenly
122900*    across every team instead of one team getting all the Leaders.
123000 530000-begin-assign-round-robin.
123100*    ws-team-num starts at zero here on purpose -- 530100's own
123200*    ADD cte-one runs before the very first assignment, so slot 1
123300*    lands on team 1, not team 0.
123400     MOVE ZEROES TO ws-team-num
123500
123600     PERFORM 530100-begin-deal-one-slot
123700        THRU 530100-end-deal-one-slot
123800        VARYING idx-order FROM 1 BY 1
123900           UNTIL idx-order IS GREATER THAN ws-part-count.
124000 530000-end-assign-round-robin.
124100     EXIT.
124200
124300*----------------------------------------------------------------
124400*    530100 -- assign the bucket table's current slot to ws-team-num
124500*    and advance the wraparound team counter for the next slot.
124600*----------------------------------------------------------------
124700 530100-begin-deal-one-slot.
124800*    wraps ws-team-num back to 1 once it passes ws-team-count --
124900*    this is the entire round-robin, one line of wraparound logic.
125000     ADD cte-one TO ws-team-num
125100     IF ws-team-num IS GREATER THAN ws-team-count
125200        MOVE cte-one TO ws-team-num
125300     END-IF
125400     SET idx-assigned TO ws-order-idx(idx-order)
125500     MOVE ws-team-num TO ws-assigned-team(idx-assigned).
125600 530100-end-deal-one-slot.
125700     EXIT.
125800
125900*----------------------------------------------------------------
126000*    540000 -- score this attempt: sum each team's balance score
126100*    (recomputed by 560000) across every team in the attempt
126200*----------------------------------------------------------------
126300*----------------------------------------------------------------
126400*    540000 -- re-derive and total the balance score for every team in
126500*    this attempt; the total (not any one team's score) is what gets
126600*    compared against ws-best-score back in 505000.
126700*----------------------------------------------------------------
126800 540000-begin-score-attempt.
126900*    flips the switch 560000 reads to decide which assignment
127000*    table to score against -- the in-progress attempt, not the
127100*    kept-best table from a prior attempt.
127200     SET ws-use-attempt-table TO TRUE
127300     MOVE ZEROES TO ws-score-sum
127400
127500     PERFORM 540100-begin-score-one-team
127600        THRU 540100-end-score-one-team
127700        VARYING ws-team-num FROM 1 BY 1
127800           UNTIL ws-team-num IS GREATER THAN ws-team-count
127900
128000     DIVIDE ws-score-sum BY ws-team-count
128100            GIVING ws-attempt-score.
128200 540000-end-score-attempt.
128300     EXIT.
128400
128500*----------------------------------------------------------------
128600*    540100 -- score one team number against the just-built assignment
128700*    table and fold it into this attempt's running total.
128800*----------------------------------------------------------------
128900 540100-begin-score-one-team.
129000*    ws-team-num is already set by the VARYING clause one level
129100*    up; 560000 reads it directly, there is no parameter to pass.
129200     PERFORM 560000-begin-compute-team-stats
129300        THRU 560000-end-compute-team-stats
129400     ADD ws-team-score-total TO ws-score-sum.
129500 540100-end-score-one-team.
129600     EXIT.
129700
129800*----------------------------------------------------------------
129900*    550000 -- if this attempt's mean score beats the best kept
130000*    so far, copy its assignment table into the keeper table
130100*----------------------------------------------------------------
130200*----------------------------------------------------------------
130300*    550000 -- copy this attempt's assignment table into the keeper
130400*    table whenever its total beats everything seen before; the keeper
130500*    table, not the live working table, is what 700000 eventually
130600*    writes to the team-summary csv.
130700*----------------------------------------------------------------
130800 550000-begin-keep-best-attempt.
130900*    strictly greater, not greater-or-equal -- a tied attempt
131000*    keeps whatever was found first and does not re-copy the
131100*    table for no change in outcome.
131200     IF ws-attempt-score IS GREATER THAN ws-best-score
131300        MOVE ws-attempt-score TO ws-best-score
131400        PERFORM 550100-begin-copy-one-keeper-slot
131500           THRU 550100-end-copy-one-keeper-slot
131600           VARYING idx-assigned FROM 1 BY 1
131700              UNTIL idx-assigned IS GREATER THAN ws-part-count
131800     END-IF.
131900 550000-end-keep-best-attempt.
132000     EXIT.
132100
132200*----------------------------------------------------------------
132300*    550100 -- copy one roster slot's team assignment from the live
132400*    attempt table into the keeper table.
132500*----------------------------------------------------------------
132600 550100-begin-copy-one-keeper-slot.
132700     MOVE ws-assigned-team(idx-assigned)
132800       TO ws-best-assigned(idx-assigned).
132900 550100-end-copy-one-keeper-slot.
133000     EXIT.
133100
133200*----------------------------------------------------------------
133300*    560000 -- recompute every statistic for one team number,
133400*    scanning whichever assignment table the caller has selected
133500*    (the in-progress attempt table, or the kept-best table).
133600*    called from both the scoring loop (540000) and the report
133700*    (710000) -- this is why the stats group lives outside any
133900*----------------------------------------------------------------
134000*    the one routine every other part of the program leans on to know
134100*    anything about a team -- called once per team per attempt out of
134200*    540100 during the search, and again once per team out of 705000
134300*    once the winner is settled, always against whichever assignment
134400*    table (ws-use-best-table / ws-use-attempt-table) the caller has
134500*    switched on.  three sub-scores feed the total: game-variety (how
134600*    many distinct titles the team's members list between them),
134700*    role-diversity (how many of the five roles are represented), and
134800*    personality-mix (did the team land at least one of each of the
134900*    three types).  a team only earns the cte-balanced-threshold 88-
135000*    level once all three have pulled their weight.
135100 560000-begin-compute-team-stats.
135200*    zeroes every running total for the team about to be scored --
135300*    this routine is called fresh for every team, every attempt, so
135400*    nothing from a prior call is allowed to carry over.
135500     MOVE ZEROES TO ws-team-member-count
135600     MOVE ZEROES TO ws-team-skill-total
135700     MOVE ZEROES TO ws-team-leader-cnt
135800     MOVE ZEROES TO ws-team-thinker-cnt
135900     MOVE ZEROES TO ws-game-dist-count
136000
136100     PERFORM 560100-begin-reset-one-role-slot
136200        THRU 560100-end-reset-one-role-slot
136300        VARYING idx-role-dist FROM 1 BY 1
136400           UNTIL idx-role-dist IS GREATER THAN 5
136500     PERFORM 560200-begin-reset-one-ptype-slot
136600        THRU 560200-end-reset-one-ptype-slot
136700        VARYING idx-ptype-dist FROM 1 BY 1
136800           UNTIL idx-ptype-dist IS GREATER THAN 3
136900
137000     PERFORM 560300-begin-tally-one-member
137100        THRU 560300-end-tally-one-member
137200        VARYING idx-part FROM 1 BY 1
137300           UNTIL idx-part IS GREATER THAN ws-part-count
137400
137500*    game variety -- +25 unless some distinct game's count
137600*    in this team exceeds 2
137700     MOVE 25 TO ws-team-score-game
137800     IF ws-game-dist-count IS GREATER THAN ZEROES
137900        PERFORM 560400-begin-check-one-game-slot
138000           THRU 560400-end-check-one-game-slot
138100           VARYING idx-game-dist FROM 1 BY 1
138200              UNTIL idx-game-dist IS GREATER THAN
138300                    ws-game-dist-count
138400     END-IF
138500
138600*    role diversity -- +25 when distinct roles represented is
138700*    at least the smaller of 3 and the team's member count
138800     MOVE ZEROES TO ws-at-count
138900     PERFORM 560500-begin-count-one-role-slot
139000        THRU 560500-end-count-one-role-slot
139100        VARYING idx-role-dist FROM 1 BY 1
139200           UNTIL idx-role-dist IS GREATER THAN 5
139300     IF ws-team-member-count IS LESS THAN cte-three
139400        MOVE ws-team-member-count TO ws-comma-count
139500     ELSE
139600        MOVE cte-three TO ws-comma-count
139700     END-IF
139800     IF ws-at-count IS GREATER THAN OR EQUAL TO ws-comma-count
139900        MOVE 25 TO ws-team-score-role
140000     ELSE
140100        MOVE ZEROES TO ws-team-score-role
140200     END-IF
140300
140400*    personality mix -- +50 when at least one leader and one
140500*    thinker and no more than two thinkers; else +25, never 0
140600     IF ws-team-leader-cnt IS GREATER THAN ZEROES
140700        AND ws-team-thinker-cnt IS GREATER THAN ZEROES
140800        AND ws-team-thinker-cnt IS NOT GREATER THAN cte-two
140900        MOVE 50 TO ws-team-score-pmix
141000     ELSE
141100        MOVE 25 TO ws-team-score-pmix
141200     END-IF
141300
141400*    the three sub-scores never total more than 100 (25 + 25 + 50),
141500*    so cte-balanced-threshold (80) is a genuine out-of-100 cutoff,
141600*    not a number that needs scaling against team size first.
141700     COMPUTE ws-team-score-total =
141800             ws-team-score-game + ws-team-score-role
141900                + ws-team-score-pmix
142000
142100     IF ws-team-score-total IS GREATER THAN OR EQUAL TO
142200        cte-balanced-threshold
142300        SET ws-team-is-balanced TO TRUE
142400     ELSE
142500        SET ws-team-not-balanced TO TRUE
142600     END-IF
142700
142800     PERFORM 565000-begin-list-balance-issues
142900        THRU 565000-end-list-balance-issues.
143000 560000-end-compute-team-stats.
143100     EXIT.
143200
143300*----------------------------------------------------------------
143400*    560100 -- zero one slot of the five-entry role-distribution table
143500*    ahead of a fresh tally.
143600*----------------------------------------------------------------
143700 560100-begin-reset-one-role-slot.
143800     MOVE ZEROES TO ws-role-dist(idx-role-dist).
143900 560100-end-reset-one-role-slot.
144000     EXIT.
144100
144200*----------------------------------------------------------------
144300*    560200 -- zero one slot of the three-entry personality-distribution
144400*    table ahead of a fresh tally.
144500*----------------------------------------------------------------
144600 560200-begin-reset-one-ptype-slot.
144700     MOVE ZEROES TO ws-ptype-dist(idx-ptype-dist).
144800 560200-end-reset-one-ptype-slot.
144900     EXIT.
145000
145100*----------------------------------------------------------------
145200*    560300 -- fold one roster member into this team's running skill
145300*    total, role-distribution slot, personality-distribution slot, and
145400*    distinct-game table, provided the assignment table actually has
145500*    this roster slot marked for the team being scored.
145600*----------------------------------------------------------------
145700 560300-begin-tally-one-member.
145800*    the one place 560300 reads the "which table" switch 540000/
145900*    705000 each set before calling down into 560000.
146000     IF ws-use-best-table
146100        MOVE ws-best-assigned(idx-part) TO ws-remainder
146200     ELSE
146300        MOVE ws-assigned-team(idx-part)  TO ws-remainder
146400     END-IF
146500
146600     IF ws-remainder IS EQUAL TO ws-team-num
146700        ADD cte-one TO ws-team-member-count
146800        ADD ws-part-skill(idx-part) TO ws-team-skill-total
146900
147000*    same fixed 5-entry role table 250000 validates against, just
147100*    used here to turn a role name back into a distribution index.
147200        SET idx-role-name TO 1
147300        SEARCH ws-role-name
147400           AT END
147500              CONTINUE
147600           WHEN ws-role-name(idx-role-name) IS EQUAL TO
147700                ws-part-role(idx-part)
147800              ADD cte-one TO ws-role-dist(idx-role-name)
147900        END-SEARCH
148000
148100        IF ws-part-ptype(idx-part) IS EQUAL TO ws-ptype-name(1)
148200           ADD cte-one TO ws-team-leader-cnt
148300           ADD cte-one TO ws-ptype-dist(1)
148400        END-IF
148500        IF ws-part-ptype(idx-part) IS EQUAL TO ws-ptype-name(2)
148600           ADD cte-one TO ws-ptype-dist(2)
148700        END-IF
148800        IF ws-part-ptype(idx-part) IS EQUAL TO ws-ptype-name(3)
148900           ADD cte-one TO ws-team-thinker-cnt
149000           ADD cte-one TO ws-ptype-dist(3)
149100        END-IF
149200
149300        PERFORM 568000-begin-add-game-dist-entry
149400           THRU 568000-end-add-game-dist-entry
149500     END-IF.
149600 560300-end-tally-one-member.
149700     EXIT.
149800
149900*----------------------------------------------------------------
150000*    560400 -- bump the game-variety sub-score if this team fielded at
150100*    least one member in the given role slot; shared across all five
150200*    role slots by the 560000 PERFORM ... TIMES loop.
150300*----------------------------------------------------------------
150400 560400-begin-check-one-game-slot.
150500     IF ws-game-dist-cnt(idx-game-dist) IS GREATER THAN 2
150600        MOVE ZEROES TO ws-team-score-game
150700     END-IF.
150800 560400-end-check-one-game-slot.
150900     EXIT.
151000
151100*----------------------------------------------------------------
151200*    560500 -- count how many of the five role slots this team actually
151300*    filled, feeding the role-diversity sub-score.
151400*----------------------------------------------------------------
151500 560500-begin-count-one-role-slot.
151600     IF ws-role-dist(idx-role-dist) IS GREATER THAN ZEROES
151700        ADD cte-one TO ws-at-count
151800     END-IF.
151900 560500-end-count-one-role-slot.
152000     EXIT.
152100
152200*----------------------------------------------------------------
152300*    565000 -- flag which of the three sub-scores are dragging
152400*    this team below the balanced threshold
152500*----------------------------------------------------------------
152600*    written for the CLB0188 request -- the league wanted to know *why*
152700*    a team fell short of balanced, not just that it did, so this walks
152800*    the same three 88-level flags 560000 set and prints one short line
152900*    per sub-score that came in under its own threshold, instead of
153000*    leaving the operator to go re-read the raw numbers.
153100 565000-begin-list-balance-issues.
153200     MOVE 'N' TO ws-issue-game-flag
153300     MOVE 'N' TO ws-issue-role-flag
153400     MOVE 'N' TO ws-issue-pmix-flag
153500
153600*    each flag keys off the exact same thresholds 560000 just
153700*    scored against -- zero on game/role, 25 (the un-bumped floor)
153800*    on pmix -- so the two routines can never disagree.
153900     IF ws-team-score-game IS EQUAL TO ZEROES
154000        SET ws-issue-game-yes TO TRUE
154100     END-IF
154200     IF ws-team-score-role IS EQUAL TO ZEROES
154300        SET ws-issue-role-yes TO TRUE
154400     END-IF
154500     IF ws-team-score-pmix IS EQUAL TO 25
154600        SET ws-issue-pmix-yes TO TRUE
154700     END-IF.
154800 565000-end-list-balance-issues.
154900     EXIT.
155000
155100*----------------------------------------------------------------
155200*    568000 -- add (or bump) one game title in this team's
155300*    distinct-game distribution table -- bounded linear search,
155400*    teacher's shop has no hash/map facility
155500*----------------------------------------------------------------
155600*----------------------------------------------------------------
155700*    568000 -- add one new distinct game title to the game-distribution
155800*    table, or bump the count on an existing one; this shop's compiler
155900*    has no hash/map type, so 568100's linear SEARCH is the whole
156000*    lookup -- acceptable at the table's 30-entry cap, not something
156100*    this program would want to do against the full roster.
156200*----------------------------------------------------------------
156300 568000-begin-add-game-dist-entry.
156400*    ws-role-found-flag is reused here as a plain miss/hit switch --
156500*    nothing to do with role validation, despite the name.
156600     MOVE 'N' TO ws-role-found-flag
156700
156800     IF ws-game-dist-count IS GREATER THAN ZEROES
156900        PERFORM 568100-begin-check-one-game-name
157000           THRU 568100-end-check-one-game-name
157100           VARYING idx-game-dist FROM 1 BY 1
157200              UNTIL idx-game-dist IS GREATER THAN
157300                    ws-game-dist-count
157400     END-IF
157500
157600     IF NOT ws-role-was-found
157700        AND ws-game-dist-count IS LESS THAN 30
157800        ADD cte-one TO ws-game-dist-count
157900        SET idx-game-dist TO ws-game-dist-count
158000        MOVE ws-part-game(idx-part) TO
158100             ws-game-dist-name(idx-game-dist)
158200        MOVE cte-one TO ws-game-dist-cnt(idx-game-dist)
158300     END-IF.
158400 568000-end-add-game-dist-entry.
158500     EXIT.
158600
158700*----------------------------------------------------------------
158800*    568100 -- linear-search one game-distribution slot for a name
158900*    match, bumping its count on a hit; on a miss past the last filled
159000*    slot the caller (568000) appends a brand-new entry.
159100*----------------------------------------------------------------
159200 568100-begin-check-one-game-name.
159300     IF ws-game-dist-name(idx-game-dist) IS EQUAL TO
159400        ws-part-game(idx-part)
159500        ADD cte-one TO ws-game-dist-cnt(idx-game-dist)
159600        SET ws-role-was-found TO TRUE
159700     END-IF.
159800 568100-end-check-one-game-name.
159900     EXIT.
160000
160100*----------------------------------------------------------------
160200*    700000 -- write the team-summary csv and the console
160300*    end-of-run statistics, using the kept-best assignment table
160400*----------------------------------------------------------------
160500*    writes the csv heading line once, then one detail line per team
160600*    via 705000, then the console-only aggregate statistics via
160700*    720000.  the heading line's field list (TeamID, MemberCount,
160800*    AverageSkill, BalanceScore, Members) is the same five columns,
160900*    in the same order, as the heading line the league office signed
161000*    off on when this report was first put into production.
161100 700000-begin-write-report.
161200     SET ws-use-best-table TO TRUE
161300     MOVE ZEROES TO ws-rpt-teams-formed
161400     MOVE ZEROES TO ws-rpt-balanced-cnt
161500     MOVE ZEROES TO ws-rpt-score-sum
161600
161700     OPEN OUTPUT team-summ-out
161800     IF fs-team-summ-out IS NOT EQUAL TO "00"
161900        DISPLAY "Team-summary file could not be opened, status "
162000                fs-team-summ-out
162100     ELSE
162200        MOVE ws-team-summ-header TO ws-out-line
162300        MOVE 52 TO ws-out-line-size
162400        WRITE team-summ-out-rec FROM ws-out-line
162500     END-IF
162600
162700     PERFORM 705000-begin-write-one-team
162800        THRU 705000-end-write-one-team
162900        VARYING ws-team-num FROM 1 BY 1
163000           UNTIL ws-team-num IS GREATER THAN ws-team-count
163100
163200     IF fs-team-summ-out IS EQUAL TO "00"
163300        CLOSE team-summ-out
163400     END-IF
163500
163600     PERFORM 720000-begin-write-aggregate-stats
163700        THRU 720000-end-write-aggregate-stats.
163800 700000-end-write-report.
163900     EXIT.
164000
164100*----------------------------------------------------------------
164200*    705000 -- per-team driver for the report loop; formats the team
164300*    id, switches the stats engine onto the keeper table, and PERFORMs
164400*    710000 once for every team number 1 thru ws-team-count.
164500*----------------------------------------------------------------
164600 705000-begin-write-one-team.
164700     PERFORM 560000-begin-compute-team-stats
164800        THRU 560000-end-compute-team-stats
164900     PERFORM 710000-begin-write-team-line
165000        THRU 710000-end-write-team-line.
165100 705000-end-write-one-team.
165200     EXIT.
165300
165400*----------------------------------------------------------------
165500*    710000 -- build and write/display one team's detail line
165600*----------------------------------------------------------------
165700*    re-derives this team's stats fresh out of the keeper table (rather
165800*    than trusting whatever the search loop last left lying around),
165900*    then builds the five-column detail line exactly the way the
166000*    heading promised it.  CLB0325 -- the skill average and balance
166100*    score are run through a numeric-edited copy of themselves first so
166200*    the csv carries a real decimal point instead of an unpunctuated
166300*    run of zoned digits.  CLB0331 -- the members column is wrapped in
166400*    a literal QUOTE on each side since it is the one column whose own
166500*    content can carry an embedded comma-adjacent semicolon list.
166600 710000-begin-write-team-line.
166700     ADD cte-one TO ws-rpt-teams-formed
166800     ADD ws-team-score-total TO ws-rpt-score-sum
166900     IF ws-team-is-balanced
167000        ADD cte-one TO ws-rpt-balanced-cnt
167100     END-IF
167200
167300*    zero-suppress the raw team number through the ZZ9 edited
167400*    field, count the leading spaces the edit left behind, then
167500*    slide the remaining digits left -- the same leading-space
167600*    tally-and-slide idiom 250000 uses on the role column above.
167700     MOVE ws-team-num TO ws-team-id-edit
167800     MOVE SPACES      TO ws-team-id
167900     MOVE ZEROES      TO ws-team-id-lead-sp
168000     INSPECT ws-team-id-edit
168100             TALLYING ws-team-id-lead-sp FOR LEADING SPACE
168200     IF ws-team-id-lead-sp IS GREATER THAN ZEROES
168300        MOVE ws-team-id-edit(ws-team-id-lead-sp + 1:)
168400          TO ws-team-id
168500     ELSE
168600        MOVE ws-team-id-edit TO ws-team-id
168700     END-IF
168800
168900     MOVE ws-team-member-count TO ws-team-membcount
169000     IF ws-team-member-count IS GREATER THAN ZEROES
169100        COMPUTE ws-team-avg-skill ROUNDED =
169200                ws-team-skill-total / ws-team-member-count
169300     ELSE
169400        MOVE ZEROES TO ws-team-avg-skill
169500     END-IF
169600     MOVE ws-team-score-total TO ws-team-bal-score
169700
169800*    CLB0325 -- run both through edited fields so the csv shows a
169900*    real decimal point instead of a raw run of zoned digits.
170000     MOVE ws-team-avg-skill TO ws-team-avg-skill-ed
170100     MOVE ws-team-bal-score TO ws-team-bal-score-ed
170200
170300     PERFORM 715000-begin-build-member-list
170400        THRU 715000-end-build-member-list
170500
170600     MOVE SPACES TO ws-out-line
170700     STRING ws-team-id           DELIMITED BY SPACE
170800            ","                  DELIMITED BY SIZE
170900            ws-team-membcount    DELIMITED BY SIZE
171000            ","                  DELIMITED BY SIZE
171100            ws-team-avg-skill-ed DELIMITED BY SIZE
171200            ","                  DELIMITED BY SIZE
171300            ws-team-bal-score-ed DELIMITED BY SIZE
171400            ","                  DELIMITED BY SIZE
171500            QUOTE                DELIMITED BY SIZE
171600            ws-team-members      DELIMITED BY SIZE
171700            QUOTE                DELIMITED BY SIZE
171800            INTO ws-out-line
171900     END-STRING
172000     MOVE 200 TO ws-out-line-size
172100
172200     IF fs-team-summ-out IS EQUAL TO "00"
172300        WRITE team-summ-out-rec FROM ws-out-line
172400     END-IF
172500
172600     DISPLAY "Team " ws-team-id
172700             "  members=" ws-team-membcount
172800             "  avg-skill=" ws-team-avg-skill
172900             "  balance=" ws-team-bal-score
173000     IF ws-issue-game-yes OR ws-issue-role-yes
173100        OR ws-issue-pmix-yes
173200        DISPLAY "   balance issues -- game:" ws-issue-game-flag
173300                " role:" ws-issue-role-flag
173400                " personality-mix:" ws-issue-pmix-flag
173500     END-IF.
173600 710000-end-write-team-line.
173700     EXIT.
173800
173900*----------------------------------------------------------------
174000*    715000 -- build the "Name(Role);Name(Role);..." member list
174100*    for the current team number, scanning the kept-best table
174200*----------------------------------------------------------------
174300*----------------------------------------------------------------
174400*    715000 -- walk the whole roster once and PERFORM 715100 against
174500*    every slot, building the semicolon-separated "Name(Role)" list
174600*    for whichever team number 710000 is currently writing.
174700*----------------------------------------------------------------
174800 715000-begin-build-member-list.
174900     MOVE SPACES TO ws-team-members
175000     MOVE 1      TO ws-memblist-ptr
175100     SET ws-memblist-is-first TO TRUE
175200
175300     PERFORM 715100-begin-add-one-member-to-list
175400        THRU 715100-end-add-one-member-to-list
175500        VARYING idx-part FROM 1 BY 1
175600           UNTIL idx-part IS GREATER THAN ws-part-count.
175700 715000-end-build-member-list.
175800     EXIT.
175900
176000*----------------------------------------------------------------
176100*    715100 -- one roster slot's contribution to the member list:
176200*    skipped outright if the slot is not on this team; otherwise a
176300*    semicolon separator is added ahead of every entry but the
176400*    first, then the trimmed "Name(Role)" pair itself.
176500*----------------------------------------------------------------
176600 715100-begin-add-one-member-to-list.
176700     IF ws-use-best-table
176800        MOVE ws-best-assigned(idx-part) TO ws-remainder
176900     ELSE
177000        MOVE ws-assigned-team(idx-part)  TO ws-remainder
177100     END-IF
177200
177300     IF ws-remainder IS EQUAL TO ws-team-num
177400        IF ws-memblist-is-first
177500           MOVE 'N' TO ws-memblist-first-flag
177600        ELSE
177700           STRING ";" DELIMITED BY SIZE
177800                  INTO ws-team-members
177900                  WITH POINTER ws-memblist-ptr
178000           END-STRING
178100        END-IF
178200*       CLB0331 -- a player's name may carry an embedded blank
178300*       ("Jane Doe"); DELIMITED BY SPACE would chop it at the
178400*       first one, so trim and move the whole name by size.
178500        STRING FUNCTION TRIM(ws-part-name(idx-part)) DELIMITED BY SIZE
178600               "(" DELIMITED BY SIZE
178700               ws-part-role(idx-part) DELIMITED BY SPACE
178800               ")" DELIMITED BY SIZE
178900               INTO ws-team-members
179000               WITH POINTER ws-memblist-ptr
179100        END-STRING
179200     END-IF.
179300 715100-end-add-one-member-to-list.
179400     EXIT.
179500
179600*----------------------------------------------------------------
179700*    720000 -- console-only aggregate statistics closing the run
179800*----------------------------------------------------------------
179900*    console-only -- none of this goes to the team-summary csv.  gives
180000*    the operator a one-screen readout of how many teams came out
180100*    balanced against how many were formed, and the mean balance score
180200*    across all of them, so a bad run is obvious without having to
180300*    open the csv and eyeball every line.
180400 720000-begin-write-aggregate-stats.
180500     IF ws-rpt-teams-formed IS GREATER THAN ZEROES
180600        COMPUTE ws-rpt-balanced-pct ROUNDED =
180700                (ws-rpt-balanced-cnt * 100) / ws-rpt-teams-formed
180800        COMPUTE ws-rpt-score-mean ROUNDED =
180900                ws-rpt-score-sum / ws-rpt-teams-formed
181000     ELSE
181100        MOVE ZEROES TO ws-rpt-balanced-pct
181200        MOVE ZEROES TO ws-rpt-score-mean
181300     END-IF
181400
181500     DISPLAY SPACE
181600     DISPLAY "Teams formed            : " ws-rpt-teams-formed
181700     DISPLAY "Teams meeting threshold  : " ws-rpt-balanced-cnt
181800             " (" ws-rpt-balanced-pct "%)"
181900     DISPLAY "Mean balance score       : " ws-rpt-score-mean
182000     DISPLAY "Best of " cte-max-attempts " shuffle attempts"
182100             " kept for this run.".
182200 720000-end-write-aggregate-stats.
182300     EXIT.
