000100*================================================================
000200*  copy member    : PartRec
000300*  description    : clubhouse roster / participant record.
000400*                   One entry per club member on the roster csv
000500*                   (the participant-record this shop's league
000600*                   roster has always used).  Shared by TeamFrm
000700*                   (team-formation batch) and SurvCap (new-member
000800*                   survey intake).
000900*----------------------------------------------------------------
001000*  change history
001100*    1994-02-08  rcl  original layout for pilot roster file.
001200*    1996-07-19  rcl  widened ws-part-name 30 to 40, added
001300*                     ws-part-email for the sign-up sheet
001400*                     project.
001500*    1998-11-02  gdm  added ws-part-pscore/ws-part-ptype for the
001600*                     personality survey tie-in (ticket clb-114).
001700*    1999-09-30  rcl  y2k sweep -- no 2-digit year fields in this
001800*                     member, no change required.
001900*    2003-04-14  tlh  added x-redefines on ws-part-skill and
002000*                     ws-part-pscore so the load paragraphs can
002100*                     numeric-test a field before moving it
002200*                     (ticket clb-201).
002300*================================================================
002400 05  ws-part-id                    PIC X(20).
002500 05  ws-part-name                  PIC X(40).
002600 05  ws-part-email                 PIC X(40).
002700 05  ws-part-game                  PIC X(30).
002800 05  ws-part-skill                 PIC 9(02).
002900 05  ws-part-skill-x REDEFINES ws-part-skill
003000                                   PIC X(02).
003100 05  ws-part-role                  PIC X(12).
003200 05  ws-part-pscore                PIC 9(03).
003300 05  ws-part-pscore-x REDEFINES ws-part-pscore
003400                                   PIC X(03).
003500 05  ws-part-ptype                 PIC X(08).
003600 05  FILLER                        PIC X(45).
