000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SurvCap.
000300 AUTHOR. G D MORALES.
000400 INSTALLATION. CLUBHOUSE DATA PROCESSING.
000500 DATE-WRITTEN. 11/30/1998.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800
000900*================================================================
001000*  SurvCap -- interactive new-member intake for the clubhouse
001100*  gaming-league roster system.
001200*
001300*  Captures a new member's basics and five-question personality
001400*  survey from the console, assembles and validates a roster
001500*  entry, classifies the member's personality type from the
001600*  survey score, and appends one line to the roster csv that
001700*  TeamFrm reads back for team formation.
001800*----------------------------------------------------------------
001900*  change log.
002000*    1998-11-30  gdm  original version, five fixed questions.     CLB0115 
002100*    1999-02-09  gdm  added the "@" sign check to email capture   CLB0121 
002200*                     after a batch of bounced confirmations.     CLB0121 
002300*    1999-09-30  rcl  y2k sweep.  generated id uses an 8-digit    CLB0999 
002400*                     date field already; no change required.     CLB0999 
002500*    2000-02-11  rcl  confirmed clean run across the century      CLB1002 
002600*                     rollover.  closing out the y2k ticket.      CLB1002 
002700*    2001-05-21  tlh  write header line only when the roster      CLB0189 
002800*                     file is new or empty, matching the append   CLB0189 
002900*                     rule TeamFrm expects on its next load.      CLB0189 
003000*    2003-04-14  tlh  widened the captured name/email fields to   CLB0202 
003100*                     match the x-redefines change in PartRec.    CLB0202 
003200*    2009-06-30  jwk  re-prompt wording cleaned up after the      CLB0255 
003300*                     fall intake session -- members kept typing  CLB0255 
003400*                     "1" and not understanding why it bounced.   CLB0255 
003500*================================================================
003600*    paragraph index, added alongside the CLB0331 fix above for the
003700*    same reason TeamFrm got one that day -- a quick map beats
003800*    re-reading the whole thing every time a ticket comes in.
003900*
004000*      050000  capture name/email/game/role/skill from the
004100*              console (one ACCEPT per field, no re-prompt loop).
004200*      100000  walk the five fixed survey questions in order
004300*              (110000 asks one, looping until an accepted
004400*              rating comes back from 120000).
004500*      120000  one prompt/accept pass against a single question.
004600*      200000  sum the five 1-5 ratings and scale to pscore.
004700*      300000  assemble id/pscore, classify (260000), validate
004800*              (240000), and append if valid (400000).
004900*      240000  validate the assembled participant -- duplicated
005000*              from TeamFrm.cbl, see the banner below.
005100*      250000  trim/upper-case/match the role column against
005200*              the fixed 5-entry role table -- also duplicated.
005300*      260000  scale pscore by 4 and classify Leader/Balanced/
005400*              Thinker -- also duplicated from TeamFrm.cbl.
005500*      400000  probe the roster file (410000), write the header
005600*              if it is new/empty, append the built line.
005700*      410000  OPEN INPUT probe -- file-status "35" (not found)
005800*              or an immediate AT END both mean "write a header".
005900*      420000  build the 8-column csv line for the new member.
006000*================================================================
006100
006200*================================================================
006300*    run notes -- SurvCap runs once per new member, at a club
006400*    kiosk or sign-up table, never in a batch window; it is the
006500*    only program in this system that writes to the roster csv
006600*    rather than just reading it.  OPEN EXTEND (400000) is what
006700*    makes the append safe to run over and over through a whole
006800*    sign-up session without the operator ever having to merge
006900*    files by hand afterward.
007000*================================================================
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS printable-characters IS X'20' THRU X'7E'
007600     SYMBOLIC CHARACTERS asterisk IS 43.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    LINE SEQUENTIAL, OPTIONAL -- same reasons TeamFrm's two SELECTs
008100*    give: a roster that does not exist yet is not an abend, it is
008200*    the very first member's sign-up about to create one.
008300     SELECT OPTIONAL roster-append ASSIGN TO ws-name-roster-append
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS fs-roster-append.
008600
008700*    a sample appended row, the way 420000 actually builds it:
008800*
008900*      SURVEY_20190122143207,Jane Doe,jane.doe@clubmail.org,
009000*      League of Legends,7,ATTACKER,21,LEADER
009100*
009200*    id is SURVEY_ plus an 8-digit ACCEPT ... FROM DATE and the
009300*    first six digits of ACCEPT ... FROM TIME -- hhmmss, the
009400*    hundredths dropped -- never a csv column a human typed.
009500*    this row carries the same mismatch noted in TeamFrm's own
009600*    sample row (21 scales to Balanced, not Leader) purely for
009700*    illustration; in an actual run 260000 always computes the
009800*    real PersonalityType from the survey score, never the other
009900*    way around.
010000*
010100*    known limitations, carried forward rather than fixed: no
010200*    duplicate-id check against an existing roster (two sign-ups
010300*    in the same clock-second would collide, astronomically
010400*    unlikely at a walk-up kiosk); and a failed-validation member
010500*    (240000) is simply not saved -- there is no retry loop back
010600*    to 050000, the operator has to re-run the whole program.
010700 DATA DIVISION.
010800 FILE SECTION.
010900*    VARYING record -- a short id/name pairing and a long free-
011000*    text game title do not want to share one fixed-width record,
011100*    so only the bytes 420000 actually filled in get written.
011200 FD  roster-append
011300     RECORD IS VARYING IN SIZE FROM 01 TO 250 CHARACTERS
011400             DEPENDING ON ws-out-line-size
011500     DATA RECORD IS roster-append-rec.
011600*    249 usable bytes, one FILLER byte -- plenty of headroom over
011700*    the roughly 85-byte row a typical member's line comes out to.
011800 01  roster-append-rec.
011900     03  roster-append-content     PIC X(249).
012000     03  FILLER                    PIC X(01).
012100
012200 WORKING-STORAGE SECTION.
012300*----------------------------------------------------------------
012400*    constants
012500*----------------------------------------------------------------
012600*    the left-aligned 78-level spacing matches TeamFrm.cbl's own --
012700*    both programs came out of the same pilot, and neither has been
012800*    touched since.
012900 78  cte-zero                                    VALUE 0.
013000 78  cte-one                                     VALUE 1.
013100 78  cte-two                                     VALUE 2.
013200 78  cte-five                                    VALUE 5.
013300
013400*----------------------------------------------------------------
013500*    file status / file name work
013600*----------------------------------------------------------------
013700*    file status '35' (file not found) is treated the same as an
013800*    empty file by 410000 below -- both mean "write the header".
013900 77  fs-roster-append              PIC 9(02)      VALUE ZEROES.
014000 77  ws-name-roster-append         PIC X(60)      VALUE SPACES.
014100 77  ws-out-line-size              PIC 9(03) COMP VALUE ZEROES.
014200 77  ws-apnd-ptr                   PIC 9(03) COMP VALUE ZEROES.
014300
014400*    one append line at a time -- this program never has more than
014500*    one roster row in flight, unlike TeamFrm's whole-roster table.
014600 01  ws-out-line                   PIC X(250)     VALUE SPACES.
014700
014800*    same eight columns, same order, as TeamFrm.cbl's own load --
014900*    ID, Name, Email, PreferredGame, SkillLevel, PreferredRole,
015000*    PersonalityScore, PersonalityType -- so a roster this program
015100*    appends to loads right back into TeamFrm with no translation.
015200 77  ws-roster-header              PIC X(90)      VALUE
015300     'ID,Name,Email,PreferredGame,SkillLevel,PreferredRole,Persona
015400-    'lityScore,PersonalityType'.
015500
015600 77  ws-roster-append-flag         PIC X(01)      VALUE 'N'.
015700     88  ws-roster-append-is-new                  VALUE 'Y'.
015800     88  ws-roster-append-not-new                  VALUE 'N'.
015900
016000*----------------------------------------------------------------
016100*    one captured/assembled participant -- intake handles one
016200*    member per run, so this is a plain record, not a table.
016300*----------------------------------------------------------------
016400 01  ws-part-rec.
016500     COPY PartRec.
016600
016700*----------------------------------------------------------------
016800*    five-question survey answer record
016900*----------------------------------------------------------------
017000 01  ws-surv-rec.
017100     COPY SurvRec.
017200
017300*    raw sum of the five 1-5 ratings (range 5 thru 25); 200000
017400*    scales this by 4 the same way TeamFrm's 260000 scales a
017500*    pscore read back off the csv -- the two have to agree, since
017600*    a pscore this program writes is exactly what TeamFrm re-reads.
017700 77  ws-surv-sum                   PIC 9(02) COMP VALUE ZEROES.
017800
017900*----------------------------------------------------------------
018000*    the five fixed question prompts, walked by idx-surv-answer
018100*    in step with the answer table above
018200*----------------------------------------------------------------
018300*    VALUE-loaded FILLERs, not a table an operator or batch job
018400*    feeds in -- this shop's house style for any fixed, short list
018500*    of literal text that is never going to change at run time.
018600 01  ws-surv-question-table.
018700     03  FILLER PIC X(48)
018800         VALUE 'Q1 - Do you enjoy taking charge of the group? '.
018900     03  FILLER PIC X(48)
019000         VALUE 'Q2 - Do you plan strategy before you act?      '.
019100     03  FILLER PIC X(48)
019200         VALUE 'Q3 - Would teammates call you a team player?   '.
019300     03  FILLER PIC X(48)
019400         VALUE 'Q4 - Do you prefer thinking over acting fast?   '.
019500     03  FILLER PIC X(48)
019600         VALUE 'Q5 - Are you comfortable leading under pressure?'.
019700 01  ws-surv-question-table-r REDEFINES ws-surv-question-table.
019800     03  ws-surv-question-text OCCURS 5 TIMES
019900                      INDEXED BY idx-surv-question
020000                                  PIC X(48).
020100
020200*    one keystroke at a time off the console; IS NOT NUMERIC below
020300*    is what catches a typed letter before it ever reaches
020400*    ws-surv-cur-answer.
020500 77  ws-surv-answer-text            PIC X(01)      VALUE SPACES.
020600 77  ws-surv-cur-answer             PIC 9(01)      VALUE ZEROES.
020700 77  ws-surv-ok-flag                PIC X(01)      VALUE 'N'.
020800     88  ws-surv-answer-accepted                   VALUE 'Y'.
020900     88  ws-surv-answer-not-accepted               VALUE 'N'.
021000
021100*----------------------------------------------------------------
021200*    fixed lookup tables -- role codes and personality types,
021300*    duplicated here from TeamFrm.cbl since this shop's compiler
021400*    has no CALLable subprograms to share them from
021500*----------------------------------------------------------------
021600*    five roles, five FILLERs -- same table, same order, as
021700*    TeamFrm.cbl's own ws-role-name-table; a role added to one
021800*    program without the other would desync the two validations.
021900 01  ws-role-name-table.
022000     03  FILLER            PIC X(12)  VALUE 'STRATEGIST'.
022100     03  FILLER            PIC X(12)  VALUE 'ATTACKER'.
022200     03  FILLER            PIC X(12)  VALUE 'DEFENDER'.
022300     03  FILLER            PIC X(12)  VALUE 'SUPPORTER'.
022400     03  FILLER            PIC X(12)  VALUE 'COORDINATOR'.
022500 01  ws-role-name-table-r REDEFINES ws-role-name-table.
022600     03  ws-role-name OCCURS 5 TIMES
022700                      INDEXED BY idx-role-name
022800                                  PIC X(12).
022900
023000*    three personality types -- Leader/Balanced/Thinker, in
023100*    highest-to-lowest scaled-score order, matching the 88-level
023200*    thresholds on ws-scaled-score just below 260000's copy.
023300 01  ws-ptype-name-table.
023400     03  FILLER            PIC X(08)  VALUE 'LEADER'.
023500     03  FILLER            PIC X(08)  VALUE 'BALANCED'.
023600     03  FILLER            PIC X(08)  VALUE 'THINKER'.
023700 01  ws-ptype-name-table-r REDEFINES ws-ptype-name-table.
023800     03  ws-ptype-name OCCURS 3 TIMES
023900                      INDEXED BY idx-ptype-name
024000                                  PIC X(08).
024100
024200*----------------------------------------------------------------
024300*    validation / classification scratch fields
024400*----------------------------------------------------------------
024500*    validation / classification scratch fields.
024600 77  ws-at-count                   PIC 9(02) COMP VALUE ZEROES.
024700 77  ws-valid-flag                 PIC X(01)      VALUE 'Y'.
024800     88  ws-is-valid                              VALUE 'Y'.
024900     88  ws-is-invalid                             VALUE 'N'.
025000
025100*    0-100 scale, same three 88-level bands as TeamFrm.cbl's own
025200*    260000 -- 90 and up is Leader, 70-89 Balanced, 50-69 Thinker,
025300*    anything under 50 falls through to WHEN OTHER.
025400 77  ws-scaled-score               PIC 9(03)      VALUE ZEROES.
025500     88  ws-scaled-is-leader       VALUES 90 THRU 100.
025600     88  ws-scaled-is-balanced     VALUES 70 THRU 89.
025700     88  ws-scaled-is-thinker      VALUES 50 THRU 69.
025800
025900*    ws-role-raw holds exactly what the operator typed; ws-role-
026000*    trimmed is the folded/stripped working copy 250000 builds
026100*    from it -- the raw field is never itself modified.
026200 77  ws-role-raw                   PIC X(12)      VALUE SPACES.
026300 77  ws-role-trimmed               PIC X(12)      VALUE SPACES.
026400 77  ws-role-lead-sp               PIC 9(02) COMP VALUE ZEROES.
026500 77  ws-role-found-flag            PIC X(01)      VALUE 'N'.
026600     88  ws-role-was-found                         VALUE 'Y'.
026700
026800*----------------------------------------------------------------
026900*    generated-id work (SURVEY_<date><time>)
027000*----------------------------------------------------------------
027100*----------------------------------------------------------------
027200*    every member signs up exactly once, and this program never
027300*    sees the rest of the roster to check for a collision, so the
027400*    generated id is built from the clock rather than a counter --
027500*    SURVEY_<yymmdd><hhmmss> is unique enough for a walk-up kiosk.
027600*----------------------------------------------------------------
027700 77  ws-gen-date                   PIC 9(06)      VALUE ZEROES.
027800 77  ws-gen-time                   PIC 9(08)      VALUE ZEROES.
027900
028000 PROCEDURE DIVISION.
028100*----------------------------------------------------------------
028200*    MAIN-PARAGRAPH -- basics, survey, assembly, roster append.
028300*----------------------------------------------------------------
028400*----------------------------------------------------------------
028500*    four PERFORM THRU calls, straight line, no GO TO -- capture
028600*    the basics, walk the survey, score it, then build/classify/
028700*    validate/append the one participant this run produces.
028800*----------------------------------------------------------------
028900 MAIN-PARAGRAPH.
029000     DISPLAY SPACE
029100     DISPLAY "SurvCap -- new-member survey intake."
029200
029300*    ws-name-roster-append is asked for first so the operator can
029400*    point a given run at a different roster csv (a test file,
029500*    say) without having to edit anything in this program.
029600     PERFORM 050000-begin-get-participant-basics
029700        THRU 050000-end-get-participant-basics
029800
029900*    the five answers land in ws-surv-answer-1 thru -5 by way of
030000*    110000/120000 below; nothing here sees them individually.
030100     PERFORM 100000-begin-capture-survey
030200        THRU 100000-end-capture-survey
030300
030400*    turns the five raw 1-5 answers into one scaled pscore.
030500     PERFORM 200000-begin-score-survey
030600        THRU 200000-end-score-survey
030700
030800*    one pass: generate the id, classify, validate, and append
030900*    if the validation comes back clean.
031000     PERFORM 300000-begin-build-participant
031100        THRU 300000-end-build-participant
031200
031300     STOP RUN.
031400
031500*----------------------------------------------------------------
031600*    050000 -- capture name/email/game/role/skill from console
031700*----------------------------------------------------------------
031800*    five straight ACCEPTs, no re-prompt loop on any of them --
031900*    unlike the survey questions below, a bad name/email/game/
032000*    role/skill value here is caught later by 240000, not here.
032100 050000-begin-get-participant-basics.
032200     DISPLAY "Roster file to append to  : " WITH NO ADVANCING
032300     ACCEPT ws-name-roster-append
032400
032500     DISPLAY "Member name               : " WITH NO ADVANCING
032600     ACCEPT ws-part-name
032700
032800     DISPLAY "Member email              : " WITH NO ADVANCING
032900     ACCEPT ws-part-email
033000
033100     DISPLAY "Preferred game            : " WITH NO ADVANCING
033200     ACCEPT ws-part-game
033300
033400     DISPLAY "Preferred role            : " WITH NO ADVANCING
033500     ACCEPT ws-role-raw
033600
033700*    skill is captured straight into a numeric PIC 9(02) field by
033800*    the ACCEPT itself -- a non-digit keystroke here is rejected by
033900*    the terminal driver, not by this program, so there is nothing
034000*    for 240000 to numeric-test on this field.
034100     DISPLAY "Skill level (1-10)        : " WITH NO ADVANCING
034200     ACCEPT ws-part-skill.
034300 050000-end-get-participant-basics.
034400     EXIT.
034500
034600*----------------------------------------------------------------
034700*    100000 -- walk the five fixed survey questions in order,
034800*    re-prompting on each until an accepted rating is captured
034900*----------------------------------------------------------------
035000*    VARYING idx-surv-answer drives 110000 five times, once per
035100*    fixed question text in ws-surv-question-text.
035200 100000-begin-capture-survey.
035300     DISPLAY SPACE
035400     DISPLAY "Personality survey -- rate yourself 1 thru 5 on "
035500             "each question."
035600
035700     PERFORM 110000-begin-ask-one-question
035800        THRU 110000-end-ask-one-question
035900        VARYING idx-surv-answer FROM 1 BY 1
036000           UNTIL idx-surv-answer IS GREATER THAN cte-five.
036100 100000-end-capture-survey.
036200     EXIT.
036300
036400*    idx-surv-answer doubles as the question number, since the
036500*    five questions and five answer slots are in the same order.
036600 110000-begin-ask-one-question.
036700     SET idx-surv-question TO idx-surv-answer
036800
036900*    reset on entry -- a stale TRUE from the previous question
037000*    (or a previous run through this same clubhouse session) must
037100*    never let the loop below skip straight through.
037200     SET ws-surv-answer-not-accepted TO TRUE
037300     PERFORM 120000-begin-prompt-and-validate
037400        THRU 120000-end-prompt-and-validate
037500        UNTIL ws-surv-answer-accepted
037600
037700*    idx-surv-answer still points at the question just asked --
037800*    120000 never advances it, that is the VARYING clause's job
037900*    back in 100000.
038000     MOVE ws-surv-cur-answer TO ws-surv-answer(idx-surv-answer).
038100 110000-end-ask-one-question.
038200     EXIT.
038300
038400*----------------------------------------------------------------
038500*    120000 -- one prompt/accept pass.  accept condition, as this
038600*    program has always coded it: reject (re-prompt) unless the
038700*    rating is strictly greater than 1 and not greater than 5 --
038800*    a literal "1" is rejected despite the 1-5 wording on the
038900*    prompt.  preserve this exact accept range as-is.
039000*----------------------------------------------------------------
039100 120000-begin-prompt-and-validate.
039200*    idx-surv-question was set equal to idx-surv-answer by 110000
039300*    just above -- two index names for what is really one value,
039400*    kept distinct only because one indexes the question text
039500*    table and the other the answer table.
039600     DISPLAY ws-surv-question-text(idx-surv-question)
039700             " (1-5): " WITH NO ADVANCING
039800     ACCEPT ws-surv-answer-text
039900
040000*    a typed letter, blank ENTER, or punctuation all fail this
040100*    test the same way -- none of them are worth telling apart.
040200     IF ws-surv-answer-text IS NOT NUMERIC
040300        DISPLAY "  ** please enter a number 1 thru 5."
040400        SET ws-surv-answer-not-accepted TO TRUE
040500     ELSE
040600        MOVE ws-surv-answer-text TO ws-surv-cur-answer
040700        IF ws-surv-cur-answer IS GREATER THAN cte-one
040800           AND ws-surv-cur-answer IS NOT GREATER THAN cte-five
040900           SET ws-surv-answer-accepted TO TRUE
041000        ELSE
041100           DISPLAY "  ** rating must be 2 thru 5 -- try again."
041200           SET ws-surv-answer-not-accepted TO TRUE
041300        END-IF
041400     END-IF.
041500 120000-end-prompt-and-validate.
041600     EXIT.
041700
041800*----------------------------------------------------------------
041900*    200000 -- score the five captured answers
042000*----------------------------------------------------------------
042100*    straight ADD ... GIVING over the five fixed answer fields --
042200*    no table, no PERFORM, since there are always exactly five and
042300*    the field names are fixed by SurvRec.cpy.
042400 200000-begin-score-survey.
042500     MOVE ZEROES TO ws-surv-sum
042600     ADD ws-surv-answer-1 ws-surv-answer-2 ws-surv-answer-3
042700         ws-surv-answer-4 ws-surv-answer-5
042800         GIVING ws-surv-sum
042900
043000     COMPUTE ws-surv-total-score = ws-surv-sum * 4.
043100 200000-end-score-survey.
043200     EXIT.
043300
043400*----------------------------------------------------------------
043500*    300000 -- assemble the participant record from the captured
043600*    basics plus the survey score, classify, validate, and (if
043700*    valid) append to the roster.
043800*----------------------------------------------------------------
043900*    ACCEPT ... FROM DATE/TIME supplies both halves of the
044000*    generated id; the pscore captured by 200000 is moved straight
044100*    across with no right-justify-by-hand trick since it was never
044200*    csv text to begin with -- TeamFrm needs that trick only
044300*    because its own pscore comes in as an unchecked csv column.
044400 300000-begin-build-participant.
044500*    FROM DATE gives yymmdd (ws-gen-date is 6 digits); FROM TIME
044600*    gives hhmmsstt, of which only the first 6 (hhmmss) go into
044700*    the id below -- the hundredths are dropped as more precision
044800*    than a walk-up kiosk id will ever need.
044900     ACCEPT ws-gen-date FROM DATE
045000     ACCEPT ws-gen-time FROM TIME
045100     MOVE SPACES TO ws-part-id
045200     STRING "SURVEY_" DELIMITED BY SIZE
045300            ws-gen-date DELIMITED BY SIZE
045400            ws-gen-time(1:6) DELIMITED BY SIZE
045500            INTO ws-part-id
045600*    no trailing DELIMITED BY field after ws-gen-time(1:6) -- all
045700*    three pieces are DELIMITED BY SIZE, so nothing here truncates.
045800     END-STRING
045900
046000*    ws-part-pscore now holds this member's scaled score; 260000
046100*    below reads it back out of ws-part-pscore, not out of
046200*    ws-surv-total-score directly, to mirror how TeamFrm's own
046300*    260000 reads its pscore off the assembled participant record
046400*    rather than off a scratch field.
046500     MOVE ws-surv-total-score TO ws-part-pscore
046600
046700*    classify before validate -- 240000 does not depend on
046800*    ws-part-ptype, but the order matches TeamFrm's own 300000/
046900*    230000 sequence for no reason beyond habit.
047000     PERFORM 260000-begin-classify-personality
047100        THRU 260000-end-classify-personality
047200
047300     PERFORM 240000-begin-validate-participant
047400        THRU 240000-end-validate-participant
047500
047600*    ws-is-valid/ws-is-invalid was last set by 240000 a moment
047700*    ago (by way of its own call into 250000) -- nothing else
047800*    touches ws-valid-flag between there and here.
047900     IF ws-is-invalid
048000        DISPLAY SPACE
048100        DISPLAY "Participant failed validation -- not saved "
048200                "to the roster."
048300     ELSE
048400        PERFORM 400000-begin-append-roster-line
048500           THRU 400000-end-append-roster-line
048600     END-IF.
048700 300000-end-build-participant.
048800     EXIT.
048900
049000*----------------------------------------------------------------
049100*    240000 -- validate the assembled participant (skill range,
049200*    non-blank email/name, role syntax).  duplicated from
049300*    TeamFrm.cbl, this shop's compiler has no CALLable
049400*    subprograms, so shared logic is repeated per program.
049500*----------------------------------------------------------------
049600*    no x-redefines numeric test here (unlike TeamFrm's 240000) --
049700*    ws-part-skill was captured straight off an ACCEPT into a
049800*    numeric field, and ws-part-pscore is this program's own
049900*    COMPUTE result, never untrusted csv text, so neither one
050000*    can ever arrive holding something other than a digit.
050100 240000-begin-validate-participant.
050200     SET ws-is-valid TO TRUE
050300
050400*    name and email are both required fields captured straight
050500*    off the console -- an operator who hits ENTER on either
050600*    prompt with nothing typed leaves the field all spaces, and
050700*    that is caught here exactly the way a blank csv column would
050800*    be caught by TeamFrm's own 240000.
050900     IF ws-part-name IS EQUAL TO SPACES
051000        SET ws-is-invalid TO TRUE
051100     END-IF
051200
051300     IF ws-part-email IS EQUAL TO SPACES
051400        SET ws-is-invalid TO TRUE
051500     END-IF
051600
051700*    1 thru 10 is the whole legal skill range; anything captured
051800*    outside it (0, or -- since the field is unsigned -- nothing
051900*    above 10 is even representable) is rejected here.
052000     IF ws-part-skill IS LESS THAN cte-one
052100        OR ws-part-skill IS GREATER THAN 10
052200        SET ws-is-invalid TO TRUE
052300     END-IF
052400
052500*    same minimal "looks like an email" check as TeamFrm's own
052600*    240000 -- one "@" somewhere in the field, nothing more.  a
052700*    blank email already failed the check two IFs up, so this
052800*    INSPECT only runs against a field known to hold something.
052900     IF NOT ws-part-email IS EQUAL TO SPACES
053000        MOVE ZEROES TO ws-at-count
053100        INSPECT ws-part-email
053200                TALLYING ws-at-count FOR ALL "@"
053300        IF ws-at-count IS EQUAL TO ZEROES
053400           SET ws-is-invalid TO TRUE
053500        END-IF
053600     END-IF
053700
053800*    role is checked last, and only if name/email/skill all
053900*    passed -- no point trimming/folding/searching a role column
054000*    for a participant that is already a reject.
054100     IF ws-is-valid
054200        PERFORM 250000-begin-validate-role
054300           THRU 250000-end-validate-role
054400        IF ws-is-invalid
054500           CONTINUE
054600        ELSE
054700           MOVE ws-role-trimmed TO ws-part-role
054800        END-IF
054900     END-IF.
055000 240000-end-validate-participant.
055100     EXIT.
055200
055300*----------------------------------------------------------------
055400*    250000 -- trim and upper-case the raw role text, then match
055500*    it against the fixed 5-entry role table.
055600*----------------------------------------------------------------
055700*    byte-for-byte the same trim/fold/SEARCH 250000 TeamFrm.cbl
055800*    runs against its own csv role column; kept identical on
055900*    purpose so a role this program accepts is never a role
056000*    TeamFrm's own load would turn around and reject.
056100 250000-begin-validate-role.
056200*    ws-role-raw came straight off the console ACCEPT in 050000,
056300*    never touched since -- this is the first and only place it
056400*    gets folded to upper case and leading-space-stripped.
056500     MOVE ws-role-raw TO ws-role-trimmed
056600
056700     INSPECT ws-role-trimmed
056800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
056900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057000
057100*    a role typed with leading blanks ("  attacker") would never
057200*    SEARCH-match the table below without this trim -- the table
057300*    entries themselves are left-justified with no leading space.
057400     MOVE ZEROES TO ws-role-lead-sp
057500     INSPECT ws-role-trimmed
057600             TALLYING ws-role-lead-sp FOR LEADING SPACE
057700
057800     IF ws-role-lead-sp IS GREATER THAN ZEROES
057900        MOVE ws-role-trimmed(ws-role-lead-sp + 1:)
058000          TO ws-role-trimmed
058100     END-IF
058200
058300*    linear SEARCH over the fixed 5-entry table is plenty fast at
058400*    five entries; nothing here is worth a binary SEARCH ALL.
058500     MOVE 'N' TO ws-role-found-flag
058600     SET idx-role-name TO 1
058700     SEARCH ws-role-name
058800        AT END
058900           MOVE 'N' TO ws-role-found-flag
059000        WHEN ws-role-name(idx-role-name) IS EQUAL TO
059100             ws-role-trimmed
059200           SET ws-role-was-found TO TRUE
059300     END-SEARCH
059400
059500     IF ws-role-was-found
059600        SET ws-is-valid TO TRUE
059700     ELSE
059800        SET ws-is-invalid TO TRUE
059900     END-IF.
060000 250000-end-validate-role.
060100     EXIT.
060200
060300*----------------------------------------------------------------
060400*    260000 -- classify personality from the survey score.
060500*    duplicated from TeamFrm.cbl -- see note at 250000.
060600*----------------------------------------------------------------
060700*    identical scaling and 88-level thresholds to TeamFrm.cbl's own
060800*    260000; WHEN OTHER can only fire here if ws-surv-sum ever fell
060900*    outside 13-25, which the five-question 1-5 rating scale makes
061000*    arithmetically impossible -- the branch exists for symmetry
061100*    with TeamFrm's copy, not because this program can reach it.
061200 260000-begin-classify-personality.
061300     COMPUTE ws-scaled-score = ws-part-pscore * 4
061400
061500     EVALUATE TRUE
061600        WHEN ws-scaled-is-leader
061700           MOVE ws-ptype-name(1) TO ws-part-ptype
061800        WHEN ws-scaled-is-balanced
061900           MOVE ws-ptype-name(2) TO ws-part-ptype
062000        WHEN ws-scaled-is-thinker
062100           MOVE ws-ptype-name(3) TO ws-part-ptype
062200        WHEN OTHER
062300           MOVE SPACES TO ws-part-ptype
062400     END-EVALUATE.
062500 260000-end-classify-personality.
062600     EXIT.
062700
062800*----------------------------------------------------------------
062900*    400000 -- append one roster line, writing the 8-column
063000*    header first if the roster file is new or empty
063100*----------------------------------------------------------------
063200*    OPEN EXTEND appends without disturbing whatever TeamFrm or an
063300*    earlier SurvCap run already wrote; the header line only goes
063400*    out once, guarded by the ws-roster-append-is-new flag 410000
063500*    set a moment ago.
063600 400000-begin-append-roster-line.
063700*    probe first, then OPEN EXTEND -- OPEN EXTEND on a file that
063800*    does not exist yet behaves like OPEN OUTPUT on this compiler,
063900*    so the header still needs writing even on the very first run.
064000     PERFORM 410000-begin-check-roster-exists
064100        THRU 410000-end-check-roster-exists
064200
064300*    a bad open status here almost always means ws-name-roster-
064400*    append points at a path the operator cannot write to --
064500*    display it and fall through, no abend, no retry.
064600     OPEN EXTEND roster-append
064700     IF fs-roster-append IS NOT EQUAL TO "00"
064800        DISPLAY "Roster file could not be opened for append, "
064900                "status " fs-roster-append
065000     ELSE
065100*    ws-out-line-size is pinned to 85 for the header only -- the
065200*    header text itself is a fixed literal, not something 420000
065300*    computed, so its length is known ahead of time.
065400        IF ws-roster-append-is-new
065500           MOVE ws-roster-header TO ws-out-line
065600           MOVE 85 TO ws-out-line-size
065700           WRITE roster-append-rec FROM ws-out-line
065800        END-IF
065900
066000        PERFORM 420000-begin-build-roster-line
066100           THRU 420000-end-build-roster-line
066200
066300*    the member's own line, length set by 420000's COMPUTE just
066400*    below -- VARYING record size means only the bytes actually
066500*    used get written, same trick TeamFrm's 710000 relies on.
066600        WRITE roster-append-rec FROM ws-out-line
066700
066800        CLOSE roster-append
066900        DISPLAY "Participant " ws-part-id " appended to roster."
067000     END-IF.
067100 400000-end-append-roster-line.
067200     EXIT.
067300
067400*----------------------------------------------------------------
067500*    410000 -- probe the roster file: new/absent, or empty, sets
067600*    ws-roster-append-is-new so 400000 knows to write the header
067700*----------------------------------------------------------------
067800*    OPEN INPUT here, not OUTPUT or EXTEND -- this is a read-only
067900*    probe; status '35' means the file does not exist at all, and
068000*    an immediate AT END on the very first READ means it exists
068100*    but is empty -- both are "write the header" to 400000.
068200 410000-begin-check-roster-exists.
068300     MOVE 'N' TO ws-roster-append-flag
068400
068500*    a roster file this probe can OPEN INPUT and READ from without
068600*    an AT END on the first READ means a real prior run already
068700*    populated it -- ws-roster-append-flag stays 'N' in that case.
068800     OPEN INPUT roster-append
068900     IF fs-roster-append IS EQUAL TO "35"
069000        MOVE 'Y' TO ws-roster-append-flag
069100     ELSE
069200        READ roster-append INTO ws-out-line
069300            AT END
069400               MOVE 'Y' TO ws-roster-append-flag
069500        END-READ
069600        CLOSE roster-append
069700     END-IF.
069800 410000-end-check-roster-exists.
069900     EXIT.
070000
070100*----------------------------------------------------------------
070200*    420000 -- build the 8-column csv line for the new member
070300*----------------------------------------------------------------
070400 420000-begin-build-roster-line.
070500*    ws-apnd-ptr tracks the STRING'S WITH POINTER position across
070600*    all eight columns below; it starts at column 1 of a blanked
070700*    line the same way TeamFrm's own 710000/715000 do.
070800     MOVE SPACES TO ws-out-line
070900     MOVE 1      TO ws-apnd-ptr
071000
071100*    CLB0331 -- name/game are free text and may carry embedded
071200*    blanks ("Jane Doe", "League of Legends"); DELIMITED BY SPACE
071300*    would chop them at the first blank, so trim and move the
071400*    whole field DELIMITED BY SIZE instead.
071500     STRING ws-part-id     DELIMITED BY SPACE
071600            ","            DELIMITED BY SIZE
071700            FUNCTION TRIM(ws-part-name) DELIMITED BY SIZE
071800            ","            DELIMITED BY SIZE
071900            ws-part-email  DELIMITED BY SPACE
072000            ","            DELIMITED BY SIZE
072100            FUNCTION TRIM(ws-part-game) DELIMITED BY SIZE
072200            ","            DELIMITED BY SIZE
072300            ws-part-skill-x DELIMITED BY SIZE
072400            ","            DELIMITED BY SIZE
072500            ws-part-role   DELIMITED BY SPACE
072600            ","            DELIMITED BY SIZE
072700            ws-part-pscore-x DELIMITED BY SIZE
072800            ","            DELIMITED BY SIZE
072900            ws-part-ptype  DELIMITED BY SPACE
073000            INTO ws-out-line
073100            WITH POINTER ws-apnd-ptr
073200     END-STRING
073300
073400*    WITH POINTER leaves ws-apnd-ptr one past the last byte
073500*    written; subtracting 1 gives the true length 400000's WRITE
073600*    needs for the VARYING-size record.
073700     COMPUTE ws-out-line-size = ws-apnd-ptr - cte-one.
073800 420000-end-build-roster-line.
073900     EXIT.
