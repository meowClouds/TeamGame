000100*================================================================
000200*  copy member    : SurvRec
000300*  description    : Five-question personality survey answer
000400*                   record (survey-answer-record), used only by
000500*                   SurvCap, the new-member intake program.
000600*----------------------------------------------------------------
000700*  change history
000800*    1998-11-02  gdm  original layout for the 5-question survey.
000900*    1998-11-30  gdm  added the occurs-5 redefine so the capture
001000*                     loop can walk the answers by subscript.
001100*================================================================
001200 05  ws-surv-answer-group.
001300     10  ws-surv-answer-1          PIC 9(01).
001400     10  ws-surv-answer-2          PIC 9(01).
001500     10  ws-surv-answer-3          PIC 9(01).
001600     10  ws-surv-answer-4          PIC 9(01).
001700     10  ws-surv-answer-5          PIC 9(01).
001800 05  ws-surv-answer-table REDEFINES ws-surv-answer-group.
001900     10  ws-surv-answer OCCURS 5 TIMES
002000                     INDEXED BY idx-surv-answer
002100                                   PIC 9(01).
002200 05  ws-surv-total-score           PIC 9(03).
002300 05  FILLER                        PIC X(05).
